000100*================================================================         
000200* PROGRAM:    WR-SCORE.cbl                                                
000300* DESCRIPTION: Wallet risk scoring batch.  Reads the daily                
000400*              WALLET-METRICS extract, derives transaction                
000500*              pattern metrics per wallet, scores seven risk              
000600*              components, combines them into a 0-1000 risk               
000700*              score, assigns a risk category, writes one                 
000800*              RISK-RESULTS record per wallet, and prints the             
000900*              end-of-run summary report for the credit desk.             
001000*              Wallets the extractor flagged as failed are                
001100*              passed through with the 999 sentinel score and             
001200*              counted as failed, not scored.                             
001300* AUTHOR:     D. OKEKE                                                    
001400* INSTALLATION: MERIDIAN TRUST - CREDIT RISK SYSTEMS                      
001500* DATE-WRITTEN: 03/18/91                                                  
001600*----------------------------------------------------------------         
001700* CHANGE LOG                                                              
001800* 03/18/91 DRO CR-0118 INITIAL RELEASE.                                   
001900* 04/02/91 DRO CR-0126 FIXED BALANCE-STABILITY CLAMP - SCORE WAS          
002000*                      GOING NEGATIVE ON HIGH-RATIO WALLETS.              
002100* 07/19/91 DRO CR-0139 CATEGORY DISTRIBUTION LINES NOW SUPPRESS           
002200*                      ZERO-COUNT CATEGORIES PER DESK REQUEST.            
002300* 11/05/92 LMT CR-0203 CORRECTED TXN-FREQUENCY DIVISOR - TIME             
002400*                      SPAN OF ZERO DAYS WAS ABENDING ON DIVIDE.          
002500* 09/02/93 LMT CR-0241 ADDED RR-TXN-FREQUENCY AND RR-FAIL-RATE            
002600*                      TO THE OUTPUT RECORD FOR THE WORKOUT DESK.         
002700* 02/14/94 LMT CR-0255 PROTOCOL EXPERIENCE BAND TABLE REVISED             
002800*                      PER RISK COMMITTEE MEMO 94-07.                     
002900* 08/30/95 WPK CR-0298 SUMMARY REPORT NOW PRINTS MIN/MAX SCORE.           
003000* 11/14/97 WPK CR-0390 BALANCE-TO-VOLUME RATIO FIELD WIDENED -            
003100*                      SEE RISKWORK COPYBOOK LOG.                         
003200* 06/09/98 WPK CR-0412 Y2K REMEDIATION - WS-RUN-DATE-NUM EXPANDED         
003300*                      TO A FULL 4-DIGIT CENTURY YEAR THROUGHOUT.         
003400*                      NO 2-DIGIT YEAR FIELDS REMAIN IN THIS              
003500*                      PROGRAM.                                           
003600* 01/11/99 WPK CR-0412 Y2K - CONFIRMED CLEAN ON CENTURY ROLLOVER          
003700*                      TEST DECK.  SIGNING OFF CR-0412.                   
003800* 05/22/01 CAR CR-0455 FAILURE-RATE BAND TABLE BOUNDARY FIX -             
003900*                      0.02 EXACTLY WAS FALLING THROUGH TO THE            
004000*                      0.30 BAND INSTEAD OF 0.10.                         
004100* 03/30/03 CAR CR-0488 ADDED WM-ERROR-FLAG PASS-THROUGH PATH -            
004200*                      EXTRACT JOB NOW MARKS WALLETS IT COULD             
004300*                      NOT RESOLVE INSTEAD OF OMITTING THEM.              
004400*================================================================         
004500 IDENTIFICATION DIVISION.                                                 
004600 PROGRAM-ID. WR-SCORE.                                                    
004700 AUTHOR. D. OKEKE.                                                        
004800 INSTALLATION. MERIDIAN TRUST - CREDIT RISK SYSTEMS.                      
004900 DATE-WRITTEN. 03/18/91.                                                  
005000 DATE-COMPILED.                                                           
005100 SECURITY. CREDIT RISK OPERATIONS - AUTHORIZED PERSONNEL ONLY.            
005200                                                                          
005300 ENVIRONMENT DIVISION.                                                    
005400 CONFIGURATION SECTION.                                                   
005500 SOURCE-COMPUTER. IBM-3090.                                               
005600 OBJECT-COMPUTER. IBM-3090.                                               
005700 SPECIAL-NAMES.                                                           
005800     C01 IS TOP-OF-FORM.                                                  
005900                                                                          
006000 INPUT-OUTPUT SECTION.                                                    
006100 FILE-CONTROL.                                                            
006200     SELECT WALLET-METRICS-FILE                                           
006300         ASSIGN TO WALMETR                                                
006400         ORGANIZATION IS SEQUENTIAL                                       
006500         FILE STATUS IS WS-WM-FILE-STATUS.                                
006600                                                                          
006700     SELECT RISK-RESULTS-FILE                                             
006800         ASSIGN TO RISKRES                                                
006900         ORGANIZATION IS SEQUENTIAL.                                      
007000                                                                          
007100     SELECT SUMMARY-REPORT-FILE                                           
007200         ASSIGN TO SUMRPT                                                 
007300         ORGANIZATION IS LINE SEQUENTIAL.                                 
007400                                                                          
007500 DATA DIVISION.                                                           
007600 FILE SECTION.                                                            
007700 FD  WALLET-METRICS-FILE.                                                 
007800     COPY "WALLETREC.cpy".                                                
007900                                                                          
008000 FD  RISK-RESULTS-FILE.                                                   
008100     COPY "RISKREC.cpy".                                                  
008200                                                                          
008300 FD  SUMMARY-REPORT-FILE.                                                 
008400 01  SR-REPORT-LINE.                                                      
008500     05  SR-LINE-TEXT            PIC X(78).                               
008600     05  FILLER                  PIC X(02).                               
008700                                                                          
008800 WORKING-STORAGE SECTION.                                                 
008900     COPY "RISKWORK.cpy".                                                 
009000                                                                          
009100     01  WS-WM-FILE-STATUS       PIC X(02).                               
009200         88  WM-FILE-OK              VALUE "00".                          
009300         88  WM-FILE-EOF             VALUE "10".                          
009400         88  WM-FILE-NOT-FOUND       VALUE "35".                          
009500                                                                          
009600     01  WS-EOF-SWITCH           PIC X(01) VALUE "N".                     
009700         88  WM-END-OF-FILE          VALUE "Y".                           
009800                                                                          
009900     01  WS-RUN-DATE-NUM         PIC 9(08).                               
010000     01  WS-RUN-DATE-ALPHA REDEFINES WS-RUN-DATE-NUM.                     
010100         05  WS-RUN-YEAR         PIC 9(04).                               
010200         05  WS-RUN-MONTH        PIC 9(02).                               
010300         05  WS-RUN-DAY          PIC 9(02).                               
010400                                                                          
010500     01  WS-CATEGORY-NAMES.                                               
010600         05  FILLER              PIC X(25) VALUE "Very Low Risk".         
010700         05  FILLER              PIC X(25) VALUE "Low Risk".              
010800         05  FILLER              PIC X(25) VALUE "Medium Risk".           
010900         05  FILLER              PIC X(25) VALUE "High Risk".             
011000         05  FILLER              PIC X(25) VALUE "Very High Risk".        
011100     01  WS-CATEGORY-TABLE REDEFINES WS-CATEGORY-NAMES.                   
011200         05  WS-CAT-NAME         PIC X(25) OCCURS 5 TIMES.                
011300                                                                          
011400     01  WS-CATEGORY-COUNTS.                                              
011500         05  WS-CAT-COUNT        PIC 9(07) COMP OCCURS 5 TIMES.           
011600         05  FILLER              PIC X(02).                               
011700                                                                          
011800     01  WS-COUNTERS.                                                     
011900         05  WS-PROCESSED-COUNT  PIC 9(07) COMP VALUE 0.                  
012000         05  WS-SUCCESS-COUNT    PIC 9(07) COMP VALUE 0.                  
012100         05  WS-FAILED-COUNT     PIC 9(07) COMP VALUE 0.                  
012200         05  FILLER              PIC X(02).                               
012300                                                                          
012400*    Category-table subscript for the summary report's                    
012500*    distribution loop - a plain scanning index, not part                 
012600*    of any record, so it stands alone at the 77 level.                   
012700     77  WS-CAT-IDX              PIC 9(02) COMP VALUE 0.                  
012800                                                                          
012900     01  WS-SCORE-ACCUM.                                                  
013000         05  WS-SCORE-SUM        PIC 9(09) COMP VALUE 0.                  
013100         05  WS-SCORE-MIN        PIC 9(04) COMP VALUE 9999.               
013200         05  WS-SCORE-MAX        PIC 9(04) COMP VALUE 0.                  
013300         05  WS-TXN-SUM          PIC 9(11) COMP VALUE 0.                  
013400         05  WS-PROTO-SUM        PIC 9(11) COMP VALUE 0.                  
013500         05  WS-BALANCE-SUM      PIC 9(13)V9(06) VALUE 0.                 
013600         05  FILLER              PIC X(02).                               
013700                                                                          
013800     01  WS-REPORT-AVERAGES.                                              
013900         05  WS-AVG-SCORE        PIC 9(04)V9(01).                         
014000         05  WS-AVG-TXNS         PIC 9(07)V9(01).                         
014100         05  WS-AVG-PROTO        PIC 9(07)V9(01).                         
014200         05  WS-AVG-BALANCE      PIC 9(09)V9(04).                         
014300         05  WS-CAT-PERCENT      PIC 9(03)V9(01).                         
014400         05  FILLER              PIC X(02).                               
014500                                                                          
014600     01  WS-EDIT-COUNT           PIC ZZZ,ZZ9.                             
014700     01  WS-EDIT-COUNT-ALT REDEFINES WS-EDIT-COUNT.                       
014800         05  WS-EDIT-COUNT-X     PIC X(07).                               
014900                                                                          
015000     01  WS-EDIT-SCORE           PIC ZZZ9.9.                              
015100     01  WS-EDIT-SCORE-ALT REDEFINES WS-EDIT-SCORE.                       
015200         05  WS-EDIT-SCORE-X     PIC X(07).                               
015300                                                                          
015400     01  WS-EDIT-INT             PIC ZZZ9.                                
015500     01  WS-EDIT-INT-ALT REDEFINES WS-EDIT-INT.                           
015600         05  WS-EDIT-INT-X       PIC X(04).                               
015700                                                                          
015800     01  WS-EDIT-PCT             PIC ZZ9.9.                               
015900     01  WS-EDIT-PCT-ALT REDEFINES WS-EDIT-PCT.                           
016000         05  WS-EDIT-PCT-X       PIC X(05).                               
016100                                                                          
016200     01  WS-EDIT-AVGTX           PIC ZZZ,ZZ9.9.                           
016300     01  WS-EDIT-AVGTX-ALT REDEFINES WS-EDIT-AVGTX.                       
016400         05  WS-EDIT-AVGTX-X     PIC X(09).                               
016500                                                                          
016600     01  WS-EDIT-AVGBAL          PIC ZZZ,ZZ9.9999.                        
016700     01  WS-EDIT-AVGBAL-ALT REDEFINES WS-EDIT-AVGBAL.                     
016800         05  WS-EDIT-AVGBAL-X    PIC X(11).                               
016900                                                                          
017000 PROCEDURE DIVISION.                                                      
017100 0000-MAIN-LINE.                                                          
017200     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.                   
017300     PERFORM 2000-PROCESS-WALLETS THRU 2000-PROCESS-WALLETS-EXIT          
017400         UNTIL WM-END-OF-FILE.                                            
017500     PERFORM 3000-TERMINATE THRU 3000-TERMINATE-EXIT.                     
017600     STOP RUN.                                                            
017700                                                                          
017800 1000-INITIALIZE.                                                         
017900     OPEN INPUT WALLET-METRICS-FILE.                                      
018000     IF NOT WM-FILE-OK                                                    
018100         DISPLAY "WR-SCORE: CANNOT OPEN WALLET-METRICS FILE"              
018200         DISPLAY "FILE STATUS: " WS-WM-FILE-STATUS                        
018300         STOP RUN                                                         
018400     END-IF.                                                              
018500     OPEN OUTPUT RISK-RESULTS-FILE.                                       
018600     ACCEPT WS-RUN-DATE-NUM FROM DATE YYYYMMDD.                           
018700 1000-INITIALIZE-EXIT.                                                    
018800     EXIT.                                                                
018900                                                                          
019000 2000-PROCESS-WALLETS.                                                    
019100     READ WALLET-METRICS-FILE                                             
019200         AT END                                                           
019300             MOVE "Y" TO WS-EOF-SWITCH                                    
019400         NOT AT END                                                       
019500             ADD 1 TO WS-PROCESSED-COUNT                                  
019600             IF WM-EXTRACT-FAILED                                         
019700                 PERFORM 2100-BUILD-ERROR-RESULT                          
019800                     THRU 2100-BUILD-ERROR-RESULT-EXIT                    
019900             ELSE                                                         
020000                 PERFORM 2200-ANALYZE-AND-SCORE                           
020100                     THRU 2200-ANALYZE-AND-SCORE-EXIT                     
020200             END-IF                                                       
020300             PERFORM 2900-WRITE-RESULT                                    
020400                 THRU 2900-WRITE-RESULT-EXIT                              
020500     END-READ.                                                            
020600 2000-PROCESS-WALLETS-EXIT.                                               
020700     EXIT.                                                                
020800                                                                          
020900 2100-BUILD-ERROR-RESULT.                                                 
021000     MOVE WM-WALLET-ID          TO RR-WALLET-ID.                          
021100     MOVE 999                   TO RR-RISK-SCORE.                         
021200     MOVE "Error - Unable to Assess" TO RR-RISK-CATEGORY.                 
021300     MOVE 0                     TO RR-TOTAL-TXNS.                         
021400     MOVE 0                     TO RR-PROTOCOL-TXNS.                      
021500     MOVE 0                     TO RR-BALANCE-ETH.                        
021600     MOVE 0                     TO RR-VOLUME-ETH.                         
021700     MOVE 0                     TO RR-TXN-FREQUENCY.                      
021800     MOVE 0                     TO RR-FAIL-RATE.                          
021900     MOVE 0                     TO RR-UNIQUE-CPTYS.                       
022000     MOVE WM-ERROR-MSG           TO RR-ERROR-MSG.                         
022100     ADD 1 TO WS-FAILED-COUNT.                                            
022200 2100-BUILD-ERROR-RESULT-EXIT.                                            
022300     EXIT.                                                                
022400                                                                          
022500 2200-ANALYZE-AND-SCORE.                                                  
022600     MOVE WM-WALLET-ID TO RR-WALLET-ID.                                   
022700     PERFORM 2210-ANALYZE-TXN-PATTERNS                                    
022800         THRU 2210-ANALYZE-TXN-PATTERNS-EXIT.                             
022900     PERFORM 2300-SCORE-VOLUME THRU 2300-SCORE-VOLUME-EXIT.               
023000     PERFORM 2310-SCORE-FREQUENCY                                         
023100         THRU 2310-SCORE-FREQUENCY-EXIT.                                  
023200     PERFORM 2320-SCORE-PROTOCOL                                          
023300         THRU 2320-SCORE-PROTOCOL-EXIT.                                   
023400     PERFORM 2330-SCORE-BALANCE THRU 2330-SCORE-BALANCE-EXIT.             
023500     PERFORM 2340-SCORE-FAILURE THRU 2340-SCORE-FAILURE-EXIT.             
023600     PERFORM 2350-SCORE-DIVERSITY                                         
023700         THRU 2350-SCORE-DIVERSITY-EXIT.                                  
023800     PERFORM 2360-SCORE-RECENCY THRU 2360-SCORE-RECENCY-EXIT.             
023900     PERFORM 2400-COMBINE-AND-CATEGORIZE                                  
024000         THRU 2400-COMBINE-AND-CATEGORIZE-EXIT.                           
024100     PERFORM 2600-MOVE-RESULT-FIELDS                                      
024200         THRU 2600-MOVE-RESULT-FIELDS-EXIT.                               
024300     PERFORM 2700-ACCUMULATE-STATS                                        
024400         THRU 2700-ACCUMULATE-STATS-EXIT.                                 
024500 2200-ANALYZE-AND-SCORE-EXIT.                                             
024600     EXIT.                                                                
024700                                                                          
024800*    Derive per-wallet activity metrics from the raw extract              
024900*    figures.  Time-span and volume floors keep the divides               
025000*    below from ever hitting zero (CR-0203).                              
025100 2210-ANALYZE-TXN-PATTERNS.                                               
025200     IF WM-TOTAL-TXNS = 0                                                 
025300         MOVE 0 TO WK-FAIL-RATE                                           
025400         MOVE 0 TO WK-TXN-FREQUENCY                                       
025500         MOVE 0 TO WK-AVG-TXN-VALUE                                       
025600         MOVE WM-TOTAL-VALUE-ETH TO WK-VOLUME-ETH                         
025700     ELSE                                                                 
025800         COMPUTE WK-FAIL-RATE ROUNDED =                                   
025900             WM-FAILED-TXNS / WM-TOTAL-TXNS                               
026000         IF WM-TIME-SPAN-DAYS < 1                                         
026100             COMPUTE WK-TXN-FREQUENCY ROUNDED =                           
026200                 WM-TOTAL-TXNS / 1                                        
026300         ELSE                                                             
026400             COMPUTE WK-TXN-FREQUENCY ROUNDED =                           
026500                 WM-TOTAL-TXNS / WM-TIME-SPAN-DAYS                        
026600         END-IF                                                           
026700         COMPUTE WK-AVG-TXN-VALUE ROUNDED =                               
026800             WM-TOTAL-VALUE-ETH / WM-TOTAL-TXNS                           
026900         MOVE WM-TOTAL-VALUE-ETH TO WK-VOLUME-ETH                         
027000     END-IF.                                                              
027100     IF WK-VOLUME-ETH < 0.001                                             
027200         COMPUTE WK-BAL-TO-VOL-RATIO ROUNDED =                            
027300             WM-BALANCE-ETH / 0.001                                       
027400     ELSE                                                                 
027500         COMPUTE WK-BAL-TO-VOL-RATIO ROUNDED =                            
027600             WM-BALANCE-ETH / WK-VOLUME-ETH                               
027700     END-IF.                                                              
027800 2210-ANALYZE-TXN-PATTERNS-EXIT.                                          
027900     EXIT.                                                                
028000                                                                          
028100*    Component 1 - transaction volume (weight .20).                       
028200 2300-SCORE-VOLUME.                                                       
028300     EVALUATE TRUE                                                        
028400         WHEN WK-VOLUME-ETH >= 1000                                       
028500             MOVE .10 TO WK-SCORE-VOLUME                                  
028600         WHEN WK-VOLUME-ETH >= 100                                        
028700             MOVE .20 TO WK-SCORE-VOLUME                                  
028800         WHEN WK-VOLUME-ETH >= 10                                         
028900             MOVE .40 TO WK-SCORE-VOLUME                                  
029000         WHEN WK-VOLUME-ETH >= 1                                          
029100             MOVE .60 TO WK-SCORE-VOLUME                                  
029200         WHEN OTHER                                                       
029300             MOVE .90 TO WK-SCORE-VOLUME                                  
029400     END-EVALUATE.                                                        
029500 2300-SCORE-VOLUME-EXIT.                                                  
029600     EXIT.                                                                
029700                                                                          
029800*    Component 2 - transaction frequency (weight .15).                    
029900 2310-SCORE-FREQUENCY.                                                    
030000     EVALUATE TRUE                                                        
030100         WHEN WK-TXN-FREQUENCY >= 1.0                                     
030200             MOVE .10 TO WK-SCORE-FREQUENCY                               
030300         WHEN WK-TXN-FREQUENCY >= 0.5                                     
030400             MOVE .20 TO WK-SCORE-FREQUENCY                               
030500         WHEN WK-TXN-FREQUENCY >= 0.1                                     
030600             MOVE .40 TO WK-SCORE-FREQUENCY                               
030700         WHEN WK-TXN-FREQUENCY > 0                                        
030800             MOVE .70 TO WK-SCORE-FREQUENCY                               
030900         WHEN OTHER                                                       
031000             MOVE 1.00 TO WK-SCORE-FREQUENCY                              
031100     END-EVALUATE.                                                        
031200 2310-SCORE-FREQUENCY-EXIT.                                               
031300     EXIT.                                                                
031400                                                                          
031500*    Component 3 - protocol experience (weight .25).                      
031600*    Band table revised per Risk Committee memo 94-07 (CR-0255).          
031700 2320-SCORE-PROTOCOL.                                                     
031800     EVALUATE TRUE                                                        
031900         WHEN WM-PROTOCOL-TXNS >= 50                                      
032000             MOVE .05 TO WK-SCORE-PROTOCOL                                
032100         WHEN WM-PROTOCOL-TXNS >= 20                                      
032200             MOVE .15 TO WK-SCORE-PROTOCOL                                
032300         WHEN WM-PROTOCOL-TXNS >= 10                                      
032400             MOVE .30 TO WK-SCORE-PROTOCOL                                
032500         WHEN WM-PROTOCOL-TXNS >= 5                                       
032600             MOVE .50 TO WK-SCORE-PROTOCOL                                
032700         WHEN WM-PROTOCOL-TXNS > 0                                        
032800             MOVE .70 TO WK-SCORE-PROTOCOL                                
032900         WHEN OTHER                                                       
033000             MOVE .95 TO WK-SCORE-PROTOCOL                                
033100     END-EVALUATE.                                                        
033200 2320-SCORE-PROTOCOL-EXIT.                                                
033300     EXIT.                                                                
033400                                                                          
033500*    Component 4 - balance stability (weight .15).  Base score            
033600*    from the balance itself, then an adjustment from the                 
033700*    balance-to-volume ratio, clamped to [0,1] (CR-0126).                 
033800 2330-SCORE-BALANCE.                                                      
033900     EVALUATE TRUE                                                        
034000         WHEN WM-BALANCE-ETH >= 100                                       
034100             MOVE .05 TO WK-SCORE-BALANCE-RAW                             
034200         WHEN WM-BALANCE-ETH >= 10                                        
034300             MOVE .15 TO WK-SCORE-BALANCE-RAW                             
034400         WHEN WM-BALANCE-ETH >= 1                                         
034500             MOVE .30 TO WK-SCORE-BALANCE-RAW                             
034600         WHEN WM-BALANCE-ETH >= 0.1                                       
034700             MOVE .60 TO WK-SCORE-BALANCE-RAW                             
034800         WHEN OTHER                                                       
034900             MOVE .90 TO WK-SCORE-BALANCE-RAW                             
035000     END-EVALUATE.                                                        
035100     EVALUATE TRUE                                                        
035200         WHEN WK-BAL-TO-VOL-RATIO > 0.1                                   
035300             SUBTRACT .10 FROM WK-SCORE-BALANCE-RAW                       
035400         WHEN WK-BAL-TO-VOL-RATIO < 0.01                                  
035500             ADD .20 TO WK-SCORE-BALANCE-RAW                              
035600         WHEN OTHER                                                       
035700             CONTINUE                                                     
035800     END-EVALUATE.                                                        
035900     IF WK-SCORE-BALANCE-RAW < 0                                          
036000         MOVE 0 TO WK-SCORE-BALANCE-RAW                                   
036100     END-IF.                                                              
036200     IF WK-SCORE-BALANCE-RAW > 1                                          
036300         MOVE 1 TO WK-SCORE-BALANCE-RAW                                   
036400     END-IF.                                                              
036500     MOVE WK-SCORE-BALANCE-RAW TO WK-SCORE-BALANCE.                       
036600 2330-SCORE-BALANCE-EXIT.                                                 
036700     EXIT.                                                                
036800                                                                          
036900*    Component 5 - failure rate (weight .10).                             
037000*    0.02 boundary fix - was falling through to 0.30 (CR-0455).           
037100 2340-SCORE-FAILURE.                                                      
037200     EVALUATE TRUE                                                        
037300         WHEN WK-FAIL-RATE = 0                                            
037400             MOVE 0   TO WK-SCORE-FAILURE                                 
037500         WHEN WK-FAIL-RATE <= 0.02                                        
037600             MOVE .10 TO WK-SCORE-FAILURE                                 
037700         WHEN WK-FAIL-RATE <= 0.05                                        
037800             MOVE .30 TO WK-SCORE-FAILURE                                 
037900         WHEN WK-FAIL-RATE <= 0.10                                        
038000             MOVE .60 TO WK-SCORE-FAILURE                                 
038100         WHEN OTHER                                                       
038200             MOVE 1.00 TO WK-SCORE-FAILURE                                
038300     END-EVALUATE.                                                        
038400 2340-SCORE-FAILURE-EXIT.                                                 
038500     EXIT.                                                                
038600                                                                          
038700*    Component 6 - counterparty diversity (weight .10).                   
038800 2350-SCORE-DIVERSITY.                                                    
038900     EVALUATE TRUE                                                        
039000         WHEN WM-UNIQUE-COUNTERPARTS >= 100                               
039100             MOVE .05 TO WK-SCORE-DIVERSITY                               
039200         WHEN WM-UNIQUE-COUNTERPARTS >= 50                                
039300             MOVE .15 TO WK-SCORE-DIVERSITY                               
039400         WHEN WM-UNIQUE-COUNTERPARTS >= 20                                
039500             MOVE .30 TO WK-SCORE-DIVERSITY                               
039600         WHEN WM-UNIQUE-COUNTERPARTS >= 10                                
039700             MOVE .50 TO WK-SCORE-DIVERSITY                               
039800         WHEN WM-UNIQUE-COUNTERPARTS > 0                                  
039900             MOVE .80 TO WK-SCORE-DIVERSITY                               
040000         WHEN OTHER                                                       
040100             MOVE 1.00 TO WK-SCORE-DIVERSITY                              
040200     END-EVALUATE.                                                        
040300 2350-SCORE-DIVERSITY-EXIT.                                               
040400     EXIT.                                                                
040500                                                                          
040600*    Component 7 - recent activity (weight .05).                          
040700 2360-SCORE-RECENCY.                                                      
040800     EVALUATE TRUE                                                        
040900         WHEN WM-TIME-SPAN-DAYS <= 30                                     
041000             MOVE .10 TO WK-SCORE-RECENCY                                 
041100         WHEN WM-TIME-SPAN-DAYS <= 90                                     
041200             MOVE .30 TO WK-SCORE-RECENCY                                 
041300         WHEN WM-TIME-SPAN-DAYS <= 180                                    
041400             MOVE .50 TO WK-SCORE-RECENCY                                 
041500         WHEN WM-TIME-SPAN-DAYS <= 365                                    
041600             MOVE .70 TO WK-SCORE-RECENCY                                 
041700         WHEN OTHER                                                       
041800             MOVE 1.00 TO WK-SCORE-RECENCY                                
041900     END-EVALUATE.                                                        
042000 2360-SCORE-RECENCY-EXIT.                                                 
042100     EXIT.                                                                
042200                                                                          
042300*    Weighted combination, truncated to an integer 0-1000 score,          
042400*    then banded into the five risk categories.  The MOVE below           
042500*    truncates the fractional points with no ROUNDED phrase -             
042600*    that is deliberate, the desk wants truncation, not rounding.         
042700 2400-COMBINE-AND-CATEGORIZE.                                             
042800     COMPUTE WK-WEIGHTED-TOTAL =                                          
042900           (WK-WEIGHT-VOLUME    * WK-SCORE-VOLUME)                        
043000         + (WK-WEIGHT-FREQUENCY * WK-SCORE-FREQUENCY)                     
043100         + (WK-WEIGHT-PROTOCOL  * WK-SCORE-PROTOCOL)                      
043200         + (WK-WEIGHT-BALANCE   * WK-SCORE-BALANCE)                       
043300         + (WK-WEIGHT-FAILURE   * WK-SCORE-FAILURE)                       
043400         + (WK-WEIGHT-DIVERSITY * WK-SCORE-DIVERSITY)                     
043500         + (WK-WEIGHT-RECENCY   * WK-SCORE-RECENCY).                      
043600     COMPUTE WK-RAW-SCORE-X1000 = WK-WEIGHTED-TOTAL * 1000.               
043700     MOVE WK-RAW-SCORE-X1000 TO RR-RISK-SCORE.                            
043800     EVALUATE TRUE                                                        
043900         WHEN RR-RISK-SCORE <= 200                                        
044000             MOVE WS-CAT-NAME(1) TO RR-RISK-CATEGORY                      
044100         WHEN RR-RISK-SCORE <= 400                                        
044200             MOVE WS-CAT-NAME(2) TO RR-RISK-CATEGORY                      
044300         WHEN RR-RISK-SCORE <= 600                                        
044400             MOVE WS-CAT-NAME(3) TO RR-RISK-CATEGORY                      
044500         WHEN RR-RISK-SCORE <= 800                                        
044600             MOVE WS-CAT-NAME(4) TO RR-RISK-CATEGORY                      
044700         WHEN OTHER                                                       
044800             MOVE WS-CAT-NAME(5) TO RR-RISK-CATEGORY                      
044900     END-EVALUATE.                                                        
045000 2400-COMBINE-AND-CATEGORIZE-EXIT.                                        
045100     EXIT.                                                                
045200                                                                          
045300 2600-MOVE-RESULT-FIELDS.                                                 
045400     MOVE WM-TOTAL-TXNS          TO RR-TOTAL-TXNS.                        
045500     MOVE WM-PROTOCOL-TXNS       TO RR-PROTOCOL-TXNS.                     
045600     MOVE WM-BALANCE-ETH         TO RR-BALANCE-ETH.                       
045700     MOVE WK-VOLUME-ETH          TO RR-VOLUME-ETH.                        
045800     MOVE WK-TXN-FREQUENCY       TO RR-TXN-FREQUENCY.                     
045900     MOVE WK-FAIL-RATE           TO RR-FAIL-RATE.                         
046000     MOVE WM-UNIQUE-COUNTERPARTS TO RR-UNIQUE-CPTYS.                      
046100     MOVE SPACES                 TO RR-ERROR-MSG.                         
046200 2600-MOVE-RESULT-FIELDS-EXIT.                                            
046300     EXIT.                                                                
046400                                                                          
046500 2700-ACCUMULATE-STATS.                                                   
046600     ADD 1 TO WS-SUCCESS-COUNT.                                           
046700     ADD RR-RISK-SCORE TO WS-SCORE-SUM.                                   
046800     IF RR-RISK-SCORE < WS-SCORE-MIN                                      
046900         MOVE RR-RISK-SCORE TO WS-SCORE-MIN                               
047000     END-IF.                                                              
047100     IF RR-RISK-SCORE > WS-SCORE-MAX                                      
047200         MOVE RR-RISK-SCORE TO WS-SCORE-MAX                               
047300     END-IF.                                                              
047400     ADD WM-TOTAL-TXNS TO WS-TXN-SUM.                                     
047500     ADD WM-PROTOCOL-TXNS TO WS-PROTO-SUM.                                
047600     ADD WM-BALANCE-ETH TO WS-BALANCE-SUM.                                
047700     PERFORM 2750-TALLY-CATEGORY THRU 2750-TALLY-CATEGORY-EXIT.           
047800 2700-ACCUMULATE-STATS-EXIT.                                              
047900     EXIT.                                                                
048000                                                                          
048100 2750-TALLY-CATEGORY.                                                     
048200     EVALUATE TRUE                                                        
048300         WHEN RR-RISK-SCORE <= 200                                        
048400             ADD 1 TO WS-CAT-COUNT(1)                                     
048500         WHEN RR-RISK-SCORE <= 400                                        
048600             ADD 1 TO WS-CAT-COUNT(2)                                     
048700         WHEN RR-RISK-SCORE <= 600                                        
048800             ADD 1 TO WS-CAT-COUNT(3)                                     
048900         WHEN RR-RISK-SCORE <= 800                                        
049000             ADD 1 TO WS-CAT-COUNT(4)                                     
049100         WHEN OTHER                                                       
049200             ADD 1 TO WS-CAT-COUNT(5)                                     
049300     END-EVALUATE.                                                        
049400 2750-TALLY-CATEGORY-EXIT.                                                
049500     EXIT.                                                                
049600                                                                          
049700 2900-WRITE-RESULT.                                                       
049800     WRITE RR-RISK-RESULT-REC.                                            
049900 2900-WRITE-RESULT-EXIT.                                                  
050000     EXIT.                                                                
050100                                                                          
050200 3000-TERMINATE.                                                          
050300     PERFORM 3100-CLOSE-FILES THRU 3100-CLOSE-FILES-EXIT.                 
050400     PERFORM 3200-PRINT-SUMMARY THRU 3200-PRINT-SUMMARY-EXIT.             
050500 3000-TERMINATE-EXIT.                                                     
050600     EXIT.                                                                
050700                                                                          
050800 3100-CLOSE-FILES.                                                        
050900     CLOSE WALLET-METRICS-FILE.                                           
051000     CLOSE RISK-RESULTS-FILE.                                             
051100 3100-CLOSE-FILES-EXIT.                                                   
051200     EXIT.                                                                
051300                                                                          
051400 3200-PRINT-SUMMARY.                                                      
051500     OPEN OUTPUT SUMMARY-REPORT-FILE.                                     
051600     PERFORM 3210-PRINT-HEADER THRU 3210-PRINT-HEADER-EXIT.               
051700     PERFORM 3220-PRINT-COUNTS THRU 3220-PRINT-COUNTS-EXIT.               
051800     IF WS-SUCCESS-COUNT > 0                                              
051900         PERFORM 3230-PRINT-SCORE-STATS                                   
052000             THRU 3230-PRINT-SCORE-STATS-EXIT                             
052100         PERFORM 3240-PRINT-CATEGORY-DIST                                 
052200             THRU 3240-PRINT-CATEGORY-DIST-EXIT                           
052300         PERFORM 3250-PRINT-TXN-STATS                                     
052400             THRU 3250-PRINT-TXN-STATS-EXIT                               
052500     END-IF.                                                              
052600     CLOSE SUMMARY-REPORT-FILE.                                           
052700 3200-PRINT-SUMMARY-EXIT.                                                 
052800     EXIT.                                                                
052900                                                                          
053000 3210-PRINT-HEADER.                                                       
053100     MOVE SPACES TO SR-LINE-TEXT.                                         
053200     MOVE ALL "=" TO SR-LINE-TEXT(1:60).                                  
053300     WRITE SR-REPORT-LINE.                                                
053400     MOVE SPACES TO SR-LINE-TEXT.                                         
053500     MOVE "WALLET RISK ANALYSIS SUMMARY" TO SR-LINE-TEXT.                 
053600     WRITE SR-REPORT-LINE.                                                
053700     MOVE SPACES TO SR-LINE-TEXT.                                         
053800     MOVE ALL "=" TO SR-LINE-TEXT(1:60).                                  
053900     WRITE SR-REPORT-LINE.                                                
054000     MOVE SPACES TO SR-LINE-TEXT.                                         
054100     WRITE SR-REPORT-LINE.                                                
054200 3210-PRINT-HEADER-EXIT.                                                  
054300     EXIT.                                                                
054400                                                                          
054500 3220-PRINT-COUNTS.                                                       
054600     MOVE WS-PROCESSED-COUNT TO WS-EDIT-COUNT.                            
054700     MOVE SPACES TO SR-LINE-TEXT.                                         
054800     STRING "Total wallets processed:   " WS-EDIT-COUNT-X                 
054900         DELIMITED BY SIZE INTO SR-LINE-TEXT.                             
055000     WRITE SR-REPORT-LINE.                                                
055100     MOVE WS-SUCCESS-COUNT TO WS-EDIT-COUNT.                              
055200     MOVE SPACES TO SR-LINE-TEXT.                                         
055300     STRING "Successful analyses:       " WS-EDIT-COUNT-X                 
055400         DELIMITED BY SIZE INTO SR-LINE-TEXT.                             
055500     WRITE SR-REPORT-LINE.                                                
055600     MOVE WS-FAILED-COUNT TO WS-EDIT-COUNT.                               
055700     MOVE SPACES TO SR-LINE-TEXT.                                         
055800     STRING "Failed analyses:           " WS-EDIT-COUNT-X                 
055900         DELIMITED BY SIZE INTO SR-LINE-TEXT.                             
056000     WRITE SR-REPORT-LINE.                                                
056100     MOVE SPACES TO SR-LINE-TEXT.                                         
056200     WRITE SR-REPORT-LINE.                                                
056300 3220-PRINT-COUNTS-EXIT.                                                  
056400     EXIT.                                                                
056500                                                                          
056600*    Score min/max added to the report per CR-0298.                       
056700 3230-PRINT-SCORE-STATS.                                                  
056800     MOVE SPACES TO SR-LINE-TEXT.                                         
056900     MOVE "Risk Score Statistics:" TO SR-LINE-TEXT.                       
057000     WRITE SR-REPORT-LINE.                                                
057100     COMPUTE WS-AVG-SCORE ROUNDED =                                       
057200         WS-SCORE-SUM / WS-SUCCESS-COUNT.                                 
057300     MOVE WS-AVG-SCORE TO WS-EDIT-SCORE.                                  
057400     MOVE SPACES TO SR-LINE-TEXT.                                         
057500     STRING "  Average risk score:      " WS-EDIT-SCORE-X                 
057600         DELIMITED BY SIZE INTO SR-LINE-TEXT.                             
057700     WRITE SR-REPORT-LINE.                                                
057800     MOVE WS-SCORE-MIN TO WS-EDIT-INT.                                    
057900     MOVE SPACES TO SR-LINE-TEXT.                                         
058000     STRING "  Minimum risk score:      " WS-EDIT-INT-X                   
058100         DELIMITED BY SIZE INTO SR-LINE-TEXT.                             
058200     WRITE SR-REPORT-LINE.                                                
058300     MOVE WS-SCORE-MAX TO WS-EDIT-INT.                                    
058400     MOVE SPACES TO SR-LINE-TEXT.                                         
058500     STRING "  Maximum risk score:      " WS-EDIT-INT-X                   
058600         DELIMITED BY SIZE INTO SR-LINE-TEXT.                             
058700     WRITE SR-REPORT-LINE.                                                
058800     MOVE SPACES TO SR-LINE-TEXT.                                         
058900     WRITE SR-REPORT-LINE.                                                
059000 3230-PRINT-SCORE-STATS-EXIT.                                             
059100     EXIT.                                                                
059200                                                                          
059300*    Zero-count categories are suppressed per desk request                
059400*    (CR-0139) - a quiet batch shows only the bands it used.              
059500 3240-PRINT-CATEGORY-DIST.                                                
059600     MOVE SPACES TO SR-LINE-TEXT.                                         
059700     MOVE "Risk Category Distribution:" TO SR-LINE-TEXT.                  
059800     WRITE SR-REPORT-LINE.                                                
059900     PERFORM 3245-PRINT-ONE-CATEGORY                                      
060000         THRU 3245-PRINT-ONE-CATEGORY-EXIT                                
060100         VARYING WS-CAT-IDX FROM 1 BY 1                                   
060200         UNTIL WS-CAT-IDX > 5.                                            
060300     MOVE SPACES TO SR-LINE-TEXT.                                         
060400     WRITE SR-REPORT-LINE.                                                
060500 3240-PRINT-CATEGORY-DIST-EXIT.                                           
060600     EXIT.                                                                
060700                                                                          
060800 3245-PRINT-ONE-CATEGORY.                                                 
060900     IF WS-CAT-COUNT(WS-CAT-IDX) > 0                                      
061000         COMPUTE WS-CAT-PERCENT ROUNDED =                                 
061100             (WS-CAT-COUNT(WS-CAT-IDX) / WS-SUCCESS-COUNT) * 100          
061200         MOVE WS-CAT-COUNT(WS-CAT-IDX) TO WS-EDIT-COUNT                   
061300         MOVE WS-CAT-PERCENT TO WS-EDIT-PCT                               
061400         MOVE SPACES TO SR-LINE-TEXT                                      
061500         STRING "  " DELIMITED BY SIZE                                    
061600             WS-CAT-NAME(WS-CAT-IDX) DELIMITED BY SIZE                    
061700             ": " DELIMITED BY SIZE                                       
061800             WS-EDIT-COUNT-X DELIMITED BY SIZE                            
061900             "  (" DELIMITED BY SIZE                                      
062000             WS-EDIT-PCT-X DELIMITED BY SIZE                              
062100             "%)" DELIMITED BY SIZE                                       
062200             INTO SR-LINE-TEXT                                            
062300         WRITE SR-REPORT-LINE                                             
062400     END-IF.                                                              
062500 3245-PRINT-ONE-CATEGORY-EXIT.                                            
062600     EXIT.                                                                
062700                                                                          
062800 3250-PRINT-TXN-STATS.                                                    
062900     MOVE SPACES TO SR-LINE-TEXT.                                         
063000     MOVE "Transaction Statistics:" TO SR-LINE-TEXT.                      
063100     WRITE SR-REPORT-LINE.                                                
063200     COMPUTE WS-AVG-TXNS ROUNDED = WS-TXN-SUM / WS-SUCCESS-COUNT.         
063300     MOVE WS-AVG-TXNS TO WS-EDIT-AVGTX.                                   
063400     MOVE SPACES TO SR-LINE-TEXT.                                         
063500     STRING "  Avg transactions/wallet: " WS-EDIT-AVGTX-X                 
063600         DELIMITED BY SIZE INTO SR-LINE-TEXT.                             
063700     WRITE SR-REPORT-LINE.                                                
063800     COMPUTE WS-AVG-PROTO ROUNDED =                                       
063900         WS-PROTO-SUM / WS-SUCCESS-COUNT.                                 
064000     MOVE WS-AVG-PROTO TO WS-EDIT-AVGTX.                                  
064100     MOVE SPACES TO SR-LINE-TEXT.                                         
064200     STRING "  Avg protocol interactions: " WS-EDIT-AVGTX-X               
064300         DELIMITED BY SIZE INTO SR-LINE-TEXT.                             
064400     WRITE SR-REPORT-LINE.                                                
064500     COMPUTE WS-AVG-BALANCE ROUNDED =                                     
064600         WS-BALANCE-SUM / WS-SUCCESS-COUNT.                               
064700     MOVE WS-AVG-BALANCE TO WS-EDIT-AVGBAL.                               
064800     MOVE SPACES TO SR-LINE-TEXT.                                         
064900     STRING "  Avg balance (ETH):       " WS-EDIT-AVGBAL-X                
065000         DELIMITED BY SIZE INTO SR-LINE-TEXT.                             
065100     WRITE SR-REPORT-LINE.                                                
065200 3250-PRINT-TXN-STATS-EXIT.                                               
065300     EXIT.                                                                
