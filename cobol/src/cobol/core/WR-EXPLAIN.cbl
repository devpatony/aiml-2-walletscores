000100*================================================================         
000200* PROGRAM:    WR-EXPLAIN.cbl                                              
000300* DESCRIPTION: On-request risk explanation for a single wallet.           
000400*              Analyst keys a wallet address; program searches            
000500*              the WALLET-METRICS extract for it, re-derives the          
000600*              same seven component scores WR-SCORE would use,            
000700*              and displays the overall score plus the three              
000800*              components that contributed the most points,               
000900*              so the desk can see WHY a wallet scored the way            
001000*              it did without pulling the full batch output.              
001100* AUTHOR:     D. OKEKE                                                    
001200* INSTALLATION: MERIDIAN TRUST - CREDIT RISK SYSTEMS                      
001300* DATE-WRITTEN: 04/22/91                                                  
001400*----------------------------------------------------------------         
001500* CHANGE LOG                                                              
001600* 04/22/91 DRO CR-0121 INITIAL RELEASE.                                   
001700* 11/05/92 LMT CR-0203 CORRECTED TXN-FREQUENCY DIVISOR TO MATCH           
001800*                      WR-SCORE CR-0203 FIX.                              
001900* 02/14/94 LMT CR-0255 PROTOCOL EXPERIENCE BAND TABLE REVISED TO          
002000*                      MATCH WR-SCORE CR-0255.                            
002100* 11/14/97 WPK CR-0390 WIDENED WK-BAL-TO-VOL-RATIO VIA RISKWORK           
002200*                      COPYBOOK CHANGE - SAME LOW-VOLUME OVERFLOW         
002300*                      WR-SCORE HIT UNDER CR-0390.                        
002400* 06/09/98 WPK CR-0412 Y2K REMEDIATION - NO 2-DIGIT YEAR FIELDS           
002500*                      IN THIS PROGRAM.                                   
002600* 05/22/01 CAR CR-0455 FAILURE-RATE BOUNDARY FIX TO MATCH                 
002700*                      WR-SCORE CR-0455.                                  
002800*================================================================         
002900 IDENTIFICATION DIVISION.                                                 
003000 PROGRAM-ID. WR-EXPLAIN.                                                  
003100 AUTHOR. D. OKEKE.                                                        
003200 INSTALLATION. MERIDIAN TRUST - CREDIT RISK SYSTEMS.                      
003300 DATE-WRITTEN. 04/22/91.                                                  
003400 DATE-COMPILED.                                                           
003500 SECURITY. CREDIT RISK OPERATIONS - AUTHORIZED PERSONNEL ONLY.            
003600                                                                          
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SOURCE-COMPUTER. IBM-3090.                                               
004000 OBJECT-COMPUTER. IBM-3090.                                               
004100 SPECIAL-NAMES.                                                           
004200     C01 IS TOP-OF-FORM.                                                  
004300                                                                          
004400 INPUT-OUTPUT SECTION.                                                    
004500 FILE-CONTROL.                                                            
004600     SELECT WALLET-METRICS-FILE                                           
004700         ASSIGN TO WALMETR                                                
004800         ORGANIZATION IS SEQUENTIAL                                       
004900         FILE STATUS IS WS-WM-FILE-STATUS.                                
005000                                                                          
005100 DATA DIVISION.                                                           
005200 FILE SECTION.                                                            
005300 FD  WALLET-METRICS-FILE.                                                 
005400     COPY "WALLETREC.cpy".                                                
005500                                                                          
005600 WORKING-STORAGE SECTION.                                                 
005700     COPY "RISKWORK.cpy".                                                 
005800                                                                          
005900     01  WS-WM-FILE-STATUS       PIC X(02).                               
006000         88  WM-FILE-OK              VALUE "00".                          
006100         88  WM-FILE-EOF             VALUE "10".                          
006200         88  WM-FILE-NOT-FOUND       VALUE "35".                          
006300                                                                          
006400     01  WS-EOF-SWITCH           PIC X(01) VALUE "N".                     
006500         88  WM-END-OF-FILE          VALUE "Y".                           
006600                                                                          
006700     01  WS-FOUND-SWITCH         PIC X(01) VALUE "N".                     
006800         88  WE-WALLET-FOUND         VALUE "Y".                           
006900                                                                          
007000     01  WS-TARGET-WALLET-ID     PIC X(42).                               
007100                                                                          
007200     01  WE-RISK-SCORE           PIC 9(04).                               
007300                                                                          
007400*    Alternate overlay of the 4-digit score used when the score           
007500*    is moved into the edited display field below.                        
007600     01  WE-SCORE-ALPHA REDEFINES WE-RISK-SCORE.                          
007700         05  FILLER              PIC X(04).                               
007800                                                                          
007900     01  WS-CATEGORY-NAMES.                                               
008000         05  FILLER              PIC X(25) VALUE "Very Low Risk".         
008100         05  FILLER              PIC X(25) VALUE "Low Risk".              
008200         05  FILLER              PIC X(25) VALUE "Medium Risk".           
008300         05  FILLER              PIC X(25) VALUE "High Risk".             
008400         05  FILLER              PIC X(25) VALUE "Very High Risk".        
008500     01  WS-CATEGORY-TABLE REDEFINES WS-CATEGORY-NAMES.                   
008600         05  WS-CAT-NAME         PIC X(25) OCCURS 5 TIMES.                
008700                                                                          
008800     01  WE-RISK-CATEGORY        PIC X(25).                               
008900                                                                          
009000*    Contribution table - one row per component, loaded from              
009100*    the seven WK-SCORE-xxx fields, then bubble-sorted so the             
009200*    top three print first.  Signed because a weight*score*1000           
009300*    contribution can round to the same value across components           
009400*    and a borrow during the sort-swap must not truncate.                 
009500     01  WE-CONTRIB-TABLE.                                                
009600         05  WE-CONTRIB-ENTRY OCCURS 7 TIMES.                             
009700             10  WE-CONTRIB-NAME     PIC X(22).                           
009800             10  WE-CONTRIB-SCORE    PIC 9V9(04).                         
009900             10  WE-CONTRIB-POINTS   PIC S9(04)V9(04).                    
010000         05  FILLER                  PIC X(02).                           
010100                                                                          
010200     01  WE-SORT-WORK.                                                    
010300         05  WE-SWAP-NAME        PIC X(22).                               
010400         05  WE-SWAP-SCORE       PIC 9V9(04).                             
010500         05  WE-SWAP-POINTS      PIC S9(04)V9(04).                        
010600         05  FILLER              PIC X(02).                               
010700                                                                          
010800*    Bubble-sort pass/inner-index and the top-3 ranking                   
010900*    index are plain scanning counters, not group members -               
011000*    carried at the 77 level same as the batch program.                   
011100     77  WE-SORT-PASS            PIC 9(02) COMP VALUE 0.                  
011200     77  WE-SORT-I               PIC 9(02) COMP VALUE 0.                  
011300     77  WE-RANK-IDX             PIC 9(02) COMP VALUE 0.                  
011400                                                                          
011500     01  WE-EDIT-SCORE           PIC ZZZ9.                                
011600     01  WE-EDIT-SCORE-ALT REDEFINES WE-EDIT-SCORE.                       
011700         05  FILLER              PIC X(04).                               
011800                                                                          
011900     01  WE-EDIT-COMP-SCORE      PIC Z9.99.                               
012000     01  WE-EDIT-POINTS          PIC ZZZ9.                                
012100                                                                          
012200 PROCEDURE DIVISION.                                                      
012300 0000-MAIN-LINE.                                                          
012400     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.                   
012500     PERFORM 1100-FIND-WALLET THRU 1100-FIND-WALLET-EXIT                  
012600         UNTIL WM-END-OF-FILE OR WE-WALLET-FOUND.                         
012700     CLOSE WALLET-METRICS-FILE.                                           
012800     IF WE-WALLET-FOUND                                                   
012900         PERFORM 1200-ANALYZE-TXN-PATTERNS                                
013000             THRU 1200-ANALYZE-TXN-PATTERNS-EXIT                          
013100         PERFORM 1310-SCORE-VOLUME THRU 1310-SCORE-VOLUME-EXIT            
013200         PERFORM 1320-SCORE-FREQUENCY                                     
013300             THRU 1320-SCORE-FREQUENCY-EXIT                               
013400         PERFORM 1330-SCORE-PROTOCOL                                      
013500             THRU 1330-SCORE-PROTOCOL-EXIT                                
013600         PERFORM 1340-SCORE-BALANCE THRU 1340-SCORE-BALANCE-EXIT          
013700         PERFORM 1350-SCORE-FAILURE THRU 1350-SCORE-FAILURE-EXIT          
013800         PERFORM 1360-SCORE-DIVERSITY                                     
013900             THRU 1360-SCORE-DIVERSITY-EXIT                               
014000         PERFORM 1370-SCORE-RECENCY                                       
014100             THRU 1370-SCORE-RECENCY-EXIT                                 
014200         PERFORM 1400-COMBINE-AND-CATEGORIZE                              
014300             THRU 1400-COMBINE-AND-CATEGORIZE-EXIT                        
014400         PERFORM 1500-BUILD-CONTRIB-TABLE                                 
014500             THRU 1500-BUILD-CONTRIB-TABLE-EXIT                           
014600         PERFORM 1550-RANK-CONTRIBUTIONS                                  
014700             THRU 1550-RANK-CONTRIBUTIONS-EXIT                            
014800         PERFORM 1600-DISPLAY-EXPLANATION                                 
014900             THRU 1600-DISPLAY-EXPLANATION-EXIT                           
015000     ELSE                                                                 
015100         DISPLAY "WR-EXPLAIN: WALLET NOT FOUND ON EXTRACT FILE"           
015200     END-IF.                                                              
015300     STOP RUN.                                                            
015400                                                                          
015500 1000-INITIALIZE.                                                         
015600     DISPLAY "WALLET ADDRESS TO EXPLAIN: " WITH NO ADVANCING.             
015700     ACCEPT WS-TARGET-WALLET-ID.                                          
015800     OPEN INPUT WALLET-METRICS-FILE.                                      
015900     IF NOT WM-FILE-OK                                                    
016000         DISPLAY "WR-EXPLAIN: CANNOT OPEN WALLET-METRICS FILE"            
016100         DISPLAY "FILE STATUS: " WS-WM-FILE-STATUS                        
016200         STOP RUN                                                         
016300     END-IF.                                                              
016400 1000-INITIALIZE-EXIT.                                                    
016500     EXIT.                                                                
016600                                                                          
016700 1100-FIND-WALLET.                                                        
016800     READ WALLET-METRICS-FILE                                             
016900         AT END                                                           
017000             MOVE "Y" TO WS-EOF-SWITCH                                    
017100         NOT AT END                                                       
017200             IF WM-WALLET-ID = WS-TARGET-WALLET-ID                        
017300                 MOVE "Y" TO WS-FOUND-SWITCH                              
017400             END-IF                                                       
017500     END-READ.                                                            
017600 1100-FIND-WALLET-EXIT.                                                   
017700     EXIT.                                                                
017800                                                                          
017900*    Same derivation as WR-SCORE 2210-ANALYZE-TXN-PATTERNS.               
018000 1200-ANALYZE-TXN-PATTERNS.                                               
018100     IF WM-TOTAL-TXNS = 0                                                 
018200         MOVE 0 TO WK-FAIL-RATE                                           
018300         MOVE 0 TO WK-TXN-FREQUENCY                                       
018400         MOVE 0 TO WK-AVG-TXN-VALUE                                       
018500         MOVE WM-TOTAL-VALUE-ETH TO WK-VOLUME-ETH                         
018600     ELSE                                                                 
018700         COMPUTE WK-FAIL-RATE ROUNDED =                                   
018800             WM-FAILED-TXNS / WM-TOTAL-TXNS                               
018900         IF WM-TIME-SPAN-DAYS < 1                                         
019000             COMPUTE WK-TXN-FREQUENCY ROUNDED =                           
019100                 WM-TOTAL-TXNS / 1                                        
019200         ELSE                                                             
019300             COMPUTE WK-TXN-FREQUENCY ROUNDED =                           
019400                 WM-TOTAL-TXNS / WM-TIME-SPAN-DAYS                        
019500         END-IF                                                           
019600         COMPUTE WK-AVG-TXN-VALUE ROUNDED =                               
019700             WM-TOTAL-VALUE-ETH / WM-TOTAL-TXNS                           
019800         MOVE WM-TOTAL-VALUE-ETH TO WK-VOLUME-ETH                         
019900     END-IF.                                                              
020000     IF WK-VOLUME-ETH < 0.001                                             
020100         COMPUTE WK-BAL-TO-VOL-RATIO ROUNDED =                            
020200             WM-BALANCE-ETH / 0.001                                       
020300     ELSE                                                                 
020400         COMPUTE WK-BAL-TO-VOL-RATIO ROUNDED =                            
020500             WM-BALANCE-ETH / WK-VOLUME-ETH                               
020600     END-IF.                                                              
020700 1200-ANALYZE-TXN-PATTERNS-EXIT.                                          
020800     EXIT.                                                                
020900                                                                          
021000 1310-SCORE-VOLUME.                                                       
021100     EVALUATE TRUE                                                        
021200         WHEN WK-VOLUME-ETH >= 1000                                       
021300             MOVE .10 TO WK-SCORE-VOLUME                                  
021400         WHEN WK-VOLUME-ETH >= 100                                        
021500             MOVE .20 TO WK-SCORE-VOLUME                                  
021600         WHEN WK-VOLUME-ETH >= 10                                         
021700             MOVE .40 TO WK-SCORE-VOLUME                                  
021800         WHEN WK-VOLUME-ETH >= 1                                          
021900             MOVE .60 TO WK-SCORE-VOLUME                                  
022000         WHEN OTHER                                                       
022100             MOVE .90 TO WK-SCORE-VOLUME                                  
022200     END-EVALUATE.                                                        
022300 1310-SCORE-VOLUME-EXIT.                                                  
022400     EXIT.                                                                
022500                                                                          
022600 1320-SCORE-FREQUENCY.                                                    
022700     EVALUATE TRUE                                                        
022800         WHEN WK-TXN-FREQUENCY >= 1.0                                     
022900             MOVE .10 TO WK-SCORE-FREQUENCY                               
023000         WHEN WK-TXN-FREQUENCY >= 0.5                                     
023100             MOVE .20 TO WK-SCORE-FREQUENCY                               
023200         WHEN WK-TXN-FREQUENCY >= 0.1                                     
023300             MOVE .40 TO WK-SCORE-FREQUENCY                               
023400         WHEN WK-TXN-FREQUENCY > 0                                        
023500             MOVE .70 TO WK-SCORE-FREQUENCY                               
023600         WHEN OTHER                                                       
023700             MOVE 1.00 TO WK-SCORE-FREQUENCY                              
023800     END-EVALUATE.                                                        
023900 1320-SCORE-FREQUENCY-EXIT.                                               
024000     EXIT.                                                                
024100                                                                          
024200 1330-SCORE-PROTOCOL.                                                     
024300     EVALUATE TRUE                                                        
024400         WHEN WM-PROTOCOL-TXNS >= 50                                      
024500             MOVE .05 TO WK-SCORE-PROTOCOL                                
024600         WHEN WM-PROTOCOL-TXNS >= 20                                      
024700             MOVE .15 TO WK-SCORE-PROTOCOL                                
024800         WHEN WM-PROTOCOL-TXNS >= 10                                      
024900             MOVE .30 TO WK-SCORE-PROTOCOL                                
025000         WHEN WM-PROTOCOL-TXNS >= 5                                       
025100             MOVE .50 TO WK-SCORE-PROTOCOL                                
025200         WHEN WM-PROTOCOL-TXNS > 0                                        
025300             MOVE .70 TO WK-SCORE-PROTOCOL                                
025400         WHEN OTHER                                                       
025500             MOVE .95 TO WK-SCORE-PROTOCOL                                
025600     END-EVALUATE.                                                        
025700 1330-SCORE-PROTOCOL-EXIT.                                                
025800     EXIT.                                                                
025900                                                                          
026000 1340-SCORE-BALANCE.                                                      
026100     EVALUATE TRUE                                                        
026200         WHEN WM-BALANCE-ETH >= 100                                       
026300             MOVE .05 TO WK-SCORE-BALANCE-RAW                             
026400         WHEN WM-BALANCE-ETH >= 10                                        
026500             MOVE .15 TO WK-SCORE-BALANCE-RAW                             
026600         WHEN WM-BALANCE-ETH >= 1                                         
026700             MOVE .30 TO WK-SCORE-BALANCE-RAW                             
026800         WHEN WM-BALANCE-ETH >= 0.1                                       
026900             MOVE .60 TO WK-SCORE-BALANCE-RAW                             
027000         WHEN OTHER                                                       
027100             MOVE .90 TO WK-SCORE-BALANCE-RAW                             
027200     END-EVALUATE.                                                        
027300     EVALUATE TRUE                                                        
027400         WHEN WK-BAL-TO-VOL-RATIO > 0.1                                   
027500             SUBTRACT .10 FROM WK-SCORE-BALANCE-RAW                       
027600         WHEN WK-BAL-TO-VOL-RATIO < 0.01                                  
027700             ADD .20 TO WK-SCORE-BALANCE-RAW                              
027800         WHEN OTHER                                                       
027900             CONTINUE                                                     
028000     END-EVALUATE.                                                        
028100     IF WK-SCORE-BALANCE-RAW < 0                                          
028200         MOVE 0 TO WK-SCORE-BALANCE-RAW                                   
028300     END-IF.                                                              
028400     IF WK-SCORE-BALANCE-RAW > 1                                          
028500         MOVE 1 TO WK-SCORE-BALANCE-RAW                                   
028600     END-IF.                                                              
028700     MOVE WK-SCORE-BALANCE-RAW TO WK-SCORE-BALANCE.                       
028800 1340-SCORE-BALANCE-EXIT.                                                 
028900     EXIT.                                                                
029000                                                                          
029100 1350-SCORE-FAILURE.                                                      
029200     EVALUATE TRUE                                                        
029300         WHEN WK-FAIL-RATE = 0                                            
029400             MOVE 0   TO WK-SCORE-FAILURE                                 
029500         WHEN WK-FAIL-RATE <= 0.02                                        
029600             MOVE .10 TO WK-SCORE-FAILURE                                 
029700         WHEN WK-FAIL-RATE <= 0.05                                        
029800             MOVE .30 TO WK-SCORE-FAILURE                                 
029900         WHEN WK-FAIL-RATE <= 0.10                                        
030000             MOVE .60 TO WK-SCORE-FAILURE                                 
030100         WHEN OTHER                                                       
030200             MOVE 1.00 TO WK-SCORE-FAILURE                                
030300     END-EVALUATE.                                                        
030400 1350-SCORE-FAILURE-EXIT.                                                 
030500     EXIT.                                                                
030600                                                                          
030700 1360-SCORE-DIVERSITY.                                                    
030800     EVALUATE TRUE                                                        
030900         WHEN WM-UNIQUE-COUNTERPARTS >= 100                               
031000             MOVE .05 TO WK-SCORE-DIVERSITY                               
031100         WHEN WM-UNIQUE-COUNTERPARTS >= 50                                
031200             MOVE .15 TO WK-SCORE-DIVERSITY                               
031300         WHEN WM-UNIQUE-COUNTERPARTS >= 20                                
031400             MOVE .30 TO WK-SCORE-DIVERSITY                               
031500         WHEN WM-UNIQUE-COUNTERPARTS >= 10                                
031600             MOVE .50 TO WK-SCORE-DIVERSITY                               
031700         WHEN WM-UNIQUE-COUNTERPARTS > 0                                  
031800             MOVE .80 TO WK-SCORE-DIVERSITY                               
031900         WHEN OTHER                                                       
032000             MOVE 1.00 TO WK-SCORE-DIVERSITY                              
032100     END-EVALUATE.                                                        
032200 1360-SCORE-DIVERSITY-EXIT.                                               
032300     EXIT.                                                                
032400                                                                          
032500 1370-SCORE-RECENCY.                                                      
032600     EVALUATE TRUE                                                        
032700         WHEN WM-TIME-SPAN-DAYS <= 30                                     
032800             MOVE .10 TO WK-SCORE-RECENCY                                 
032900         WHEN WM-TIME-SPAN-DAYS <= 90                                     
033000             MOVE .30 TO WK-SCORE-RECENCY                                 
033100         WHEN WM-TIME-SPAN-DAYS <= 180                                    
033200             MOVE .50 TO WK-SCORE-RECENCY                                 
033300         WHEN WM-TIME-SPAN-DAYS <= 365                                    
033400             MOVE .70 TO WK-SCORE-RECENCY                                 
033500         WHEN OTHER                                                       
033600             MOVE 1.00 TO WK-SCORE-RECENCY                                
033700     END-EVALUATE.                                                        
033800 1370-SCORE-RECENCY-EXIT.                                                 
033900     EXIT.                                                                
034000                                                                          
034100 1400-COMBINE-AND-CATEGORIZE.                                             
034200     COMPUTE WK-WEIGHTED-TOTAL =                                          
034300           (WK-WEIGHT-VOLUME    * WK-SCORE-VOLUME)                        
034400         + (WK-WEIGHT-FREQUENCY * WK-SCORE-FREQUENCY)                     
034500         + (WK-WEIGHT-PROTOCOL  * WK-SCORE-PROTOCOL)                      
034600         + (WK-WEIGHT-BALANCE   * WK-SCORE-BALANCE)                       
034700         + (WK-WEIGHT-FAILURE   * WK-SCORE-FAILURE)                       
034800         + (WK-WEIGHT-DIVERSITY * WK-SCORE-DIVERSITY)                     
034900         + (WK-WEIGHT-RECENCY   * WK-SCORE-RECENCY).                      
035000     COMPUTE WK-RAW-SCORE-X1000 = WK-WEIGHTED-TOTAL * 1000.               
035100     MOVE WK-RAW-SCORE-X1000 TO WE-RISK-SCORE.                            
035200     EVALUATE TRUE                                                        
035300         WHEN WE-RISK-SCORE <= 200                                        
035400             MOVE WS-CAT-NAME(1) TO WE-RISK-CATEGORY                      
035500         WHEN WE-RISK-SCORE <= 400                                        
035600             MOVE WS-CAT-NAME(2) TO WE-RISK-CATEGORY                      
035700         WHEN WE-RISK-SCORE <= 600                                        
035800             MOVE WS-CAT-NAME(3) TO WE-RISK-CATEGORY                      
035900         WHEN WE-RISK-SCORE <= 800                                        
036000             MOVE WS-CAT-NAME(4) TO WE-RISK-CATEGORY                      
036100         WHEN OTHER                                                       
036200             MOVE WS-CAT-NAME(5) TO WE-RISK-CATEGORY                      
036300     END-EVALUATE.                                                        
036400 1400-COMBINE-AND-CATEGORIZE-EXIT.                                        
036500     EXIT.                                                                
036600                                                                          
036700*    Weighted contribution = score x weight x 1000 points.                
036800 1500-BUILD-CONTRIB-TABLE.                                                
036900     MOVE "TRANSACTION VOLUME"   TO WE-CONTRIB-NAME(1).                   
037000     MOVE WK-SCORE-VOLUME        TO WE-CONTRIB-SCORE(1).                  
037100     COMPUTE WE-CONTRIB-POINTS(1) =                                       
037200         WK-SCORE-VOLUME * WK-WEIGHT-VOLUME * 1000.                       
037300     MOVE "TRANSACTION FREQUENCY" TO WE-CONTRIB-NAME(2).                  
037400     MOVE WK-SCORE-FREQUENCY      TO WE-CONTRIB-SCORE(2).                 
037500     COMPUTE WE-CONTRIB-POINTS(2) =                                       
037600         WK-SCORE-FREQUENCY * WK-WEIGHT-FREQUENCY * 1000.                 
037700     MOVE "PROTOCOL EXPERIENCE"  TO WE-CONTRIB-NAME(3).                   
037800     MOVE WK-SCORE-PROTOCOL      TO WE-CONTRIB-SCORE(3).                  
037900     COMPUTE WE-CONTRIB-POINTS(3) =                                       
038000         WK-SCORE-PROTOCOL * WK-WEIGHT-PROTOCOL * 1000.                   
038100     MOVE "BALANCE STABILITY"    TO WE-CONTRIB-NAME(4).                   
038200     MOVE WK-SCORE-BALANCE       TO WE-CONTRIB-SCORE(4).                  
038300     COMPUTE WE-CONTRIB-POINTS(4) =                                       
038400         WK-SCORE-BALANCE * WK-WEIGHT-BALANCE * 1000.                     
038500     MOVE "FAILURE RATE"         TO WE-CONTRIB-NAME(5).                   
038600     MOVE WK-SCORE-FAILURE       TO WE-CONTRIB-SCORE(5).                  
038700     COMPUTE WE-CONTRIB-POINTS(5) =                                       
038800         WK-SCORE-FAILURE * WK-WEIGHT-FAILURE * 1000.                     
038900     MOVE "COUNTERPARTY DIVERSITY" TO WE-CONTRIB-NAME(6).                 
039000     MOVE WK-SCORE-DIVERSITY        TO WE-CONTRIB-SCORE(6).               
039100     COMPUTE WE-CONTRIB-POINTS(6) =                                       
039200         WK-SCORE-DIVERSITY * WK-WEIGHT-DIVERSITY * 1000.                 
039300     MOVE "RECENT ACTIVITY"      TO WE-CONTRIB-NAME(7).                   
039400     MOVE WK-SCORE-RECENCY       TO WE-CONTRIB-SCORE(7).                  
039500     COMPUTE WE-CONTRIB-POINTS(7) =                                       
039600         WK-SCORE-RECENCY * WK-WEIGHT-RECENCY * 1000.                     
039700 1500-BUILD-CONTRIB-TABLE-EXIT.                                           
039800     EXIT.                                                                
039900                                                                          
040000*    Straight bubble sort, descending by WE-CONTRIB-POINTS -              
040100*    only seven rows, a sort key/SD isn't worth the overhead.             
040200 1550-RANK-CONTRIBUTIONS.                                                 
040300     PERFORM 1560-SORT-PASS THRU 1560-SORT-PASS-EXIT                      
040400         VARYING WE-SORT-PASS FROM 1 BY 1                                 
040500         UNTIL WE-SORT-PASS > 6.                                          
040600 1550-RANK-CONTRIBUTIONS-EXIT.                                            
040700     EXIT.                                                                
040800                                                                          
040900 1560-SORT-PASS.                                                          
041000     PERFORM 1570-SORT-COMPARE THRU 1570-SORT-COMPARE-EXIT                
041100         VARYING WE-SORT-I FROM 1 BY 1                                    
041200         UNTIL WE-SORT-I > 7 - WE-SORT-PASS.                              
041300 1560-SORT-PASS-EXIT.                                                     
041400     EXIT.                                                                
041500                                                                          
041600 1570-SORT-COMPARE.                                                       
041700     IF WE-CONTRIB-POINTS(WE-SORT-I) <                                    
041800             WE-CONTRIB-POINTS(WE-SORT-I + 1)                             
041900         MOVE WE-CONTRIB-NAME(WE-SORT-I)   TO WE-SWAP-NAME                
042000         MOVE WE-CONTRIB-SCORE(WE-SORT-I)  TO WE-SWAP-SCORE               
042100         MOVE WE-CONTRIB-POINTS(WE-SORT-I) TO WE-SWAP-POINTS              
042200         MOVE WE-CONTRIB-NAME(WE-SORT-I + 1)                              
042300             TO WE-CONTRIB-NAME(WE-SORT-I)                                
042400         MOVE WE-CONTRIB-SCORE(WE-SORT-I + 1)                             
042500             TO WE-CONTRIB-SCORE(WE-SORT-I)                               
042600         MOVE WE-CONTRIB-POINTS(WE-SORT-I + 1)                            
042700             TO WE-CONTRIB-POINTS(WE-SORT-I)                              
042800         MOVE WE-SWAP-NAME   TO WE-CONTRIB-NAME(WE-SORT-I + 1)            
042900         MOVE WE-SWAP-SCORE  TO WE-CONTRIB-SCORE(WE-SORT-I + 1)           
043000         MOVE WE-SWAP-POINTS TO WE-CONTRIB-POINTS(WE-SORT-I + 1)          
043100     END-IF.                                                              
043200 1570-SORT-COMPARE-EXIT.                                                  
043300     EXIT.                                                                
043400                                                                          
043500 1600-DISPLAY-EXPLANATION.                                                
043600     MOVE WE-RISK-SCORE TO WE-EDIT-SCORE.                                 
043700     DISPLAY "Risk Score: " WE-EDIT-SCORE "/1000 ("                       
043800         WE-RISK-CATEGORY ")".                                            
043900     PERFORM 1610-DISPLAY-ONE-RANK                                        
044000         THRU 1610-DISPLAY-ONE-RANK-EXIT                                  
044100         VARYING WE-RANK-IDX FROM 1 BY 1                                  
044200         UNTIL WE-RANK-IDX > 3.                                           
044300 1600-DISPLAY-EXPLANATION-EXIT.                                           
044400     EXIT.                                                                
044500                                                                          
044600 1610-DISPLAY-ONE-RANK.                                                   
044700     MOVE WE-CONTRIB-SCORE(WE-RANK-IDX)  TO WE-EDIT-COMP-SCORE.           
044800     MOVE WE-CONTRIB-POINTS(WE-RANK-IDX) TO WE-EDIT-POINTS.               
044900     DISPLAY "  " WE-RANK-IDX ". "                                        
045000         WE-CONTRIB-NAME(WE-RANK-IDX)                                     
045100         " (score " WE-EDIT-COMP-SCORE ", "                               
045200         WE-EDIT-POINTS " pts)".                                          
045300 1610-DISPLAY-ONE-RANK-EXIT.                                              
045400     EXIT.                                                                
