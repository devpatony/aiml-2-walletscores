000100*================================================================         
000200* PROGRAM:    TEST-WR-SCORE.cbl                                           
000300* DESCRIPTION: Regression test for the WR-SCORE risk scorer.              
000400*              Exercises the seven component band tables one at           
000500*              a time against a known-good baseline wallet, plus          
000600*              the truncation boundary at a risk score of 200,            
000700*              and the balance/volume ratio clamp.  Hardcoded             
000800*              in-memory data - no file dependencies, so this             
000900*              runs on the developer's own region without a               
001000*              test extract file staged.                                  
001100* AUTHOR:     D. OKEKE                                                    
001200* INSTALLATION: MERIDIAN TRUST - CREDIT RISK SYSTEMS                      
001300* DATE-WRITTEN: 05/06/91                                                  
001400*----------------------------------------------------------------         
001500* CHANGE LOG                                                              
001600* 05/06/91 DRO CR-0130 INITIAL RELEASE - SEVEN COMPONENT TESTS.           
001700* 05/13/91 DRO CR-0132 ADDED TEST-H-BALANCE-RATIO-CLAMP AS A              
001800*                      REGRESSION CASE FOR THE BALANCE SCORE              
001900*                      CLAMP DEFECT FIXED IN WR-SCORE UNDER               
002000*                      CR-0126 ON 04/02/91.                               
002100* 05/22/01 CAR CR-0455 ADDED TEST-E-FAILURE-RATE ASSERTION FOR            
002200*                      THE 0.02 BOUNDARY FIX.                             
002300* 08/19/03 CAR CR-0502 CORRECTED HAND-FIGURED EXPECTED SCORES ON          
002400*                      TEST-B AND TEST-G - BOTH TESTS CHANGE A            
002500*                      FIELD THAT FEEDS TWO COMPONENTS (VOLUME            
002600*                      ALSO MOVES THE BALANCE RATIO; TIME SPAN            
002700*                      ALSO MOVES FREQUENCY) AND THE ORIGINAL             
002800*                      ARITHMETIC ONLY ACCOUNTED FOR ONE OF THE           
002900*                      TWO.  RAN BOTH BY HAND AGAINST WR-SCORE            
003000*                      CR-0488 AND CORRECTED 225 TO 217 AND               
003100*                      110 TO 155.                                        
003200*================================================================         
003300 IDENTIFICATION DIVISION.                                                 
003400 PROGRAM-ID. TEST-WR-SCORE.                                               
003500 AUTHOR. D. OKEKE.                                                        
003600 INSTALLATION. MERIDIAN TRUST - CREDIT RISK SYSTEMS.                      
003700 DATE-WRITTEN. 05/06/91.                                                  
003800 DATE-COMPILED.                                                           
003900 SECURITY. CREDIT RISK OPERATIONS - AUTHORIZED PERSONNEL ONLY.            
004000                                                                          
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SOURCE-COMPUTER. IBM-3090.                                               
004400 OBJECT-COMPUTER. IBM-3090.                                               
004500 SPECIAL-NAMES.                                                           
004600     C01 IS TOP-OF-FORM.                                                  
004700                                                                          
004800 DATA DIVISION.                                                           
004900 WORKING-STORAGE SECTION.                                                 
005000     COPY "WALLETREC.cpy".                                                
005100     COPY "RISKREC.cpy".                                                  
005200     COPY "RISKWORK.cpy".                                                 
005300                                                                          
005400     01  WS-TEST-NAME            PIC X(40).                               
005500     01  WS-EXPECT-SCORE         PIC 9(04).                               
005600     01  WS-EXPECT-SCORE-ALPHA REDEFINES WS-EXPECT-SCORE                  
005700                                 PIC X(04).                               
005800     01  WS-EXPECT-CATEGORY      PIC X(25).                               
005900                                                                          
006000*    Pass/fail tallies are plain scanning counters, not part              
006100*    of any record - carried at the 77 level.                             
006200     77  WS-PASS-COUNT           PIC 9(02) COMP VALUE 0.                  
006300     77  WS-FAIL-COUNT           PIC 9(02) COMP VALUE 0.                  
006400                                                                          
006500     01  WS-CATEGORY-NAMES.                                               
006600         05  FILLER              PIC X(25) VALUE "Very Low Risk".         
006700         05  FILLER              PIC X(25) VALUE "Low Risk".              
006800         05  FILLER              PIC X(25) VALUE "Medium Risk".           
006900         05  FILLER              PIC X(25) VALUE "High Risk".             
007000         05  FILLER              PIC X(25) VALUE "Very High Risk".        
007100     01  WS-CATEGORY-TABLE REDEFINES WS-CATEGORY-NAMES.                   
007200         05  WS-CAT-NAME         PIC X(25) OCCURS 5 TIMES.                
007300                                                                          
007400     01  WS-RUN-DATE-NUM         PIC 9(08) VALUE 0.                       
007500     01  WS-RUN-DATE-ALPHA REDEFINES WS-RUN-DATE-NUM.                     
007600         05  WS-RUN-YEAR         PIC 9(04).                               
007700         05  WS-RUN-MONTH        PIC 9(02).                               
007800         05  WS-RUN-DAY          PIC 9(02).                               
007900                                                                          
008000 PROCEDURE DIVISION.                                                      
008100 0000-MAIN-LINE.                                                          
008200     DISPLAY "================================================".          
008300     DISPLAY "  WR-SCORE REGRESSION TEST".                                
008400     DISPLAY "================================================".          
008500     PERFORM TEST-A-BASELINE.                                             
008600     PERFORM TEST-B-VOLUME-LOW.                                           
008700     PERFORM TEST-C-FREQUENCY-ZERO-BOUNDARY.                              
008800     PERFORM TEST-D-PROTOCOL-ZERO.                                        
008900     PERFORM TEST-E-FAILURE-RATE-MAX.                                     
009000     PERFORM TEST-F-DIVERSITY-ZERO.                                       
009100     PERFORM TEST-G-RECENCY-MAX.                                          
009200     PERFORM TEST-H-BALANCE-RATIO-CLAMP.                                  
009300     DISPLAY "------------------------------------------------".          
009400     DISPLAY "  RESULTS: " WS-PASS-COUNT " passed  "                      
009500         WS-FAIL-COUNT " failed".                                         
009600     DISPLAY "================================================".          
009700     STOP RUN.                                                            
009800                                                                          
009900*    Resets every wallet field to the known-good baseline:                
010000*    best band on all seven components, weighted score 65.                
010100 RESET-BASELINE-WALLET.                                                   
010200     MOVE "0xBASELINE00000000000000000000000000000000"                    
010300         TO WM-WALLET-ID.                                                 
010400     MOVE 100          TO WM-TOTAL-TXNS.                                  
010500     MOVE 0            TO WM-FAILED-TXNS.                                 
010600     MOVE 1000.000000  TO WM-TOTAL-VALUE-ETH.                             
010700     MOVE 100          TO WM-UNIQUE-COUNTERPARTS.                         
010800     MOVE 10.00        TO WM-TIME-SPAN-DAYS.                              
010900     MOVE 50           TO WM-PROTOCOL-TXNS.                               
011000     MOVE 100.000000   TO WM-BALANCE-ETH.                                 
011100     MOVE " "          TO WM-ERROR-FLAG.                                  
011200     MOVE SPACES       TO WM-ERROR-MSG.                                   
011300                                                                          
011400*    Same derivation/scoring logic as WR-SCORE 2210-2400 -                
011500*    kept in step with that program by the change log above.              
011600 RUN-SCORE-LOGIC.                                                         
011700     IF WM-TOTAL-TXNS = 0                                                 
011800         MOVE 0 TO WK-FAIL-RATE                                           
011900         MOVE 0 TO WK-TXN-FREQUENCY                                       
012000         MOVE 0 TO WK-AVG-TXN-VALUE                                       
012100         MOVE WM-TOTAL-VALUE-ETH TO WK-VOLUME-ETH                         
012200     ELSE                                                                 
012300         COMPUTE WK-FAIL-RATE ROUNDED =                                   
012400             WM-FAILED-TXNS / WM-TOTAL-TXNS                               
012500         IF WM-TIME-SPAN-DAYS < 1                                         
012600             COMPUTE WK-TXN-FREQUENCY ROUNDED =                           
012700                 WM-TOTAL-TXNS / 1                                        
012800         ELSE                                                             
012900             COMPUTE WK-TXN-FREQUENCY ROUNDED =                           
013000                 WM-TOTAL-TXNS / WM-TIME-SPAN-DAYS                        
013100         END-IF                                                           
013200         COMPUTE WK-AVG-TXN-VALUE ROUNDED =                               
013300             WM-TOTAL-VALUE-ETH / WM-TOTAL-TXNS                           
013400         MOVE WM-TOTAL-VALUE-ETH TO WK-VOLUME-ETH                         
013500     END-IF.                                                              
013600     IF WK-VOLUME-ETH < 0.001                                             
013700         COMPUTE WK-BAL-TO-VOL-RATIO ROUNDED =                            
013800             WM-BALANCE-ETH / 0.001                                       
013900     ELSE                                                                 
014000         COMPUTE WK-BAL-TO-VOL-RATIO ROUNDED =                            
014100             WM-BALANCE-ETH / WK-VOLUME-ETH                               
014200     END-IF.                                                              
014300     EVALUATE TRUE                                                        
014400         WHEN WK-VOLUME-ETH >= 1000                                       
014500             MOVE .10 TO WK-SCORE-VOLUME                                  
014600         WHEN WK-VOLUME-ETH >= 100                                        
014700             MOVE .20 TO WK-SCORE-VOLUME                                  
014800         WHEN WK-VOLUME-ETH >= 10                                         
014900             MOVE .40 TO WK-SCORE-VOLUME                                  
015000         WHEN WK-VOLUME-ETH >= 1                                          
015100             MOVE .60 TO WK-SCORE-VOLUME                                  
015200         WHEN OTHER                                                       
015300             MOVE .90 TO WK-SCORE-VOLUME                                  
015400     END-EVALUATE.                                                        
015500     EVALUATE TRUE                                                        
015600         WHEN WK-TXN-FREQUENCY >= 1.0                                     
015700             MOVE .10 TO WK-SCORE-FREQUENCY                               
015800         WHEN WK-TXN-FREQUENCY >= 0.5                                     
015900             MOVE .20 TO WK-SCORE-FREQUENCY                               
016000         WHEN WK-TXN-FREQUENCY >= 0.1                                     
016100             MOVE .40 TO WK-SCORE-FREQUENCY                               
016200         WHEN WK-TXN-FREQUENCY > 0                                        
016300             MOVE .70 TO WK-SCORE-FREQUENCY                               
016400         WHEN OTHER                                                       
016500             MOVE 1.00 TO WK-SCORE-FREQUENCY                              
016600     END-EVALUATE.                                                        
016700     EVALUATE TRUE                                                        
016800         WHEN WM-PROTOCOL-TXNS >= 50                                      
016900             MOVE .05 TO WK-SCORE-PROTOCOL                                
017000         WHEN WM-PROTOCOL-TXNS >= 20                                      
017100             MOVE .15 TO WK-SCORE-PROTOCOL                                
017200         WHEN WM-PROTOCOL-TXNS >= 10                                      
017300             MOVE .30 TO WK-SCORE-PROTOCOL                                
017400         WHEN WM-PROTOCOL-TXNS >= 5                                       
017500             MOVE .50 TO WK-SCORE-PROTOCOL                                
017600         WHEN WM-PROTOCOL-TXNS > 0                                        
017700             MOVE .70 TO WK-SCORE-PROTOCOL                                
017800         WHEN OTHER                                                       
017900             MOVE .95 TO WK-SCORE-PROTOCOL                                
018000     END-EVALUATE.                                                        
018100     EVALUATE TRUE                                                        
018200         WHEN WM-BALANCE-ETH >= 100                                       
018300             MOVE .05 TO WK-SCORE-BALANCE-RAW                             
018400         WHEN WM-BALANCE-ETH >= 10                                        
018500             MOVE .15 TO WK-SCORE-BALANCE-RAW                             
018600         WHEN WM-BALANCE-ETH >= 1                                         
018700             MOVE .30 TO WK-SCORE-BALANCE-RAW                             
018800         WHEN WM-BALANCE-ETH >= 0.1                                       
018900             MOVE .60 TO WK-SCORE-BALANCE-RAW                             
019000         WHEN OTHER                                                       
019100             MOVE .90 TO WK-SCORE-BALANCE-RAW                             
019200     END-EVALUATE.                                                        
019300     EVALUATE TRUE                                                        
019400         WHEN WK-BAL-TO-VOL-RATIO > 0.1                                   
019500             SUBTRACT .10 FROM WK-SCORE-BALANCE-RAW                       
019600         WHEN WK-BAL-TO-VOL-RATIO < 0.01                                  
019700             ADD .20 TO WK-SCORE-BALANCE-RAW                              
019800         WHEN OTHER                                                       
019900             CONTINUE                                                     
020000     END-EVALUATE.                                                        
020100     IF WK-SCORE-BALANCE-RAW < 0                                          
020200         MOVE 0 TO WK-SCORE-BALANCE-RAW                                   
020300     END-IF.                                                              
020400     IF WK-SCORE-BALANCE-RAW > 1                                          
020500         MOVE 1 TO WK-SCORE-BALANCE-RAW                                   
020600     END-IF.                                                              
020700     MOVE WK-SCORE-BALANCE-RAW TO WK-SCORE-BALANCE.                       
020800     EVALUATE TRUE                                                        
020900         WHEN WK-FAIL-RATE = 0                                            
021000             MOVE 0   TO WK-SCORE-FAILURE                                 
021100         WHEN WK-FAIL-RATE <= 0.02                                        
021200             MOVE .10 TO WK-SCORE-FAILURE                                 
021300         WHEN WK-FAIL-RATE <= 0.05                                        
021400             MOVE .30 TO WK-SCORE-FAILURE                                 
021500         WHEN WK-FAIL-RATE <= 0.10                                        
021600             MOVE .60 TO WK-SCORE-FAILURE                                 
021700         WHEN OTHER                                                       
021800             MOVE 1.00 TO WK-SCORE-FAILURE                                
021900     END-EVALUATE.                                                        
022000     EVALUATE TRUE                                                        
022100         WHEN WM-UNIQUE-COUNTERPARTS >= 100                               
022200             MOVE .05 TO WK-SCORE-DIVERSITY                               
022300         WHEN WM-UNIQUE-COUNTERPARTS >= 50                                
022400             MOVE .15 TO WK-SCORE-DIVERSITY                               
022500         WHEN WM-UNIQUE-COUNTERPARTS >= 20                                
022600             MOVE .30 TO WK-SCORE-DIVERSITY                               
022700         WHEN WM-UNIQUE-COUNTERPARTS >= 10                                
022800             MOVE .50 TO WK-SCORE-DIVERSITY                               
022900         WHEN WM-UNIQUE-COUNTERPARTS > 0                                  
023000             MOVE .80 TO WK-SCORE-DIVERSITY                               
023100         WHEN OTHER                                                       
023200             MOVE 1.00 TO WK-SCORE-DIVERSITY                              
023300     END-EVALUATE.                                                        
023400     EVALUATE TRUE                                                        
023500         WHEN WM-TIME-SPAN-DAYS <= 30                                     
023600             MOVE .10 TO WK-SCORE-RECENCY                                 
023700         WHEN WM-TIME-SPAN-DAYS <= 90                                     
023800             MOVE .30 TO WK-SCORE-RECENCY                                 
023900         WHEN WM-TIME-SPAN-DAYS <= 180                                    
024000             MOVE .50 TO WK-SCORE-RECENCY                                 
024100         WHEN WM-TIME-SPAN-DAYS <= 365                                    
024200             MOVE .70 TO WK-SCORE-RECENCY                                 
024300         WHEN OTHER                                                       
024400             MOVE 1.00 TO WK-SCORE-RECENCY                                
024500     END-EVALUATE.                                                        
024600     COMPUTE WK-WEIGHTED-TOTAL =                                          
024700           (WK-WEIGHT-VOLUME    * WK-SCORE-VOLUME)                        
024800         + (WK-WEIGHT-FREQUENCY * WK-SCORE-FREQUENCY)                     
024900         + (WK-WEIGHT-PROTOCOL  * WK-SCORE-PROTOCOL)                      
025000         + (WK-WEIGHT-BALANCE   * WK-SCORE-BALANCE)                       
025100         + (WK-WEIGHT-FAILURE   * WK-SCORE-FAILURE)                       
025200         + (WK-WEIGHT-DIVERSITY * WK-SCORE-DIVERSITY)                     
025300         + (WK-WEIGHT-RECENCY   * WK-SCORE-RECENCY).                      
025400     COMPUTE WK-RAW-SCORE-X1000 = WK-WEIGHTED-TOTAL * 1000.               
025500     MOVE WK-RAW-SCORE-X1000 TO RR-RISK-SCORE.                            
025600     EVALUATE TRUE                                                        
025700         WHEN RR-RISK-SCORE <= 200                                        
025800             MOVE WS-CAT-NAME(1) TO RR-RISK-CATEGORY                      
025900         WHEN RR-RISK-SCORE <= 400                                        
026000             MOVE WS-CAT-NAME(2) TO RR-RISK-CATEGORY                      
026100         WHEN RR-RISK-SCORE <= 600                                        
026200             MOVE WS-CAT-NAME(3) TO RR-RISK-CATEGORY                      
026300         WHEN RR-RISK-SCORE <= 800                                        
026400             MOVE WS-CAT-NAME(4) TO RR-RISK-CATEGORY                      
026500         WHEN OTHER                                                       
026600             MOVE WS-CAT-NAME(5) TO RR-RISK-CATEGORY                      
026700     END-EVALUATE.                                                        
026800                                                                          
026900 ASSERT-RESULT.                                                           
027000     IF RR-RISK-SCORE = WS-EXPECT-SCORE                                   
027100         AND RR-RISK-CATEGORY = WS-EXPECT-CATEGORY                        
027200         DISPLAY "   PASS: " WS-TEST-NAME                                 
027300         ADD 1 TO WS-PASS-COUNT                                           
027400     ELSE                                                                 
027500         DISPLAY "   FAIL: " WS-TEST-NAME                                 
027600         DISPLAY "      EXPECTED SCORE " WS-EXPECT-SCORE                  
027700             " GOT " RR-RISK-SCORE                                        
027800         ADD 1 TO WS-FAIL-COUNT                                           
027900     END-IF.                                                              
028000                                                                          
028100 TEST-A-BASELINE.                                                         
028200     MOVE "A - All seven components best band" TO WS-TEST-NAME.           
028300     PERFORM RESET-BASELINE-WALLET.                                       
028400     PERFORM RUN-SCORE-LOGIC.                                             
028500     MOVE 65 TO WS-EXPECT-SCORE.                                          
028600     MOVE WS-CAT-NAME(1) TO WS-EXPECT-CATEGORY.                           
028700     PERFORM ASSERT-RESULT.                                               
028800                                                                          
028900*    Dropping volume also drops WK-BAL-TO-VOL-RATIO (the                  
029000*    baseline balance of 100 over a volume of 0.5 is 200,                 
029100*    well past 0.1) - the balance adjustment fires too, so                
029200*    the balance component clamps to zero on top of the                   
029300*    volume component moving to its worst band.  CR-0412                  
029400*    caught this test expecting the old (wrong) score of 225              
029500*    with the ratio effect left out.                                      
029600 TEST-B-VOLUME-LOW.                                                       
029700     MOVE "B - Volume under 1 ETH, worst band" TO WS-TEST-NAME.           
029800     PERFORM RESET-BASELINE-WALLET.                                       
029900     MOVE 0.500000 TO WM-TOTAL-VALUE-ETH.                                 
030000     PERFORM RUN-SCORE-LOGIC.                                             
030100     MOVE 217 TO WS-EXPECT-SCORE.                                         
030200     MOVE WS-CAT-NAME(2) TO WS-EXPECT-CATEGORY.                           
030300     PERFORM ASSERT-RESULT.                                               
030400                                                                          
030500*    Total txns zero drives frequency to its worst band (1.00)            
030600*    and lands the score exactly on the 200 boundary - the                
030700*    boundary stays in Very Low Risk (inclusive upper bound).             
030800 TEST-C-FREQUENCY-ZERO-BOUNDARY.                                          
030900     MOVE "C - Zero txns, score lands on 200 boundary"                    
031000         TO WS-TEST-NAME.                                                 
031100     PERFORM RESET-BASELINE-WALLET.                                       
031200     MOVE 0 TO WM-TOTAL-TXNS.                                             
031300     PERFORM RUN-SCORE-LOGIC.                                             
031400     MOVE 200 TO WS-EXPECT-SCORE.                                         
031500     MOVE WS-CAT-NAME(1) TO WS-EXPECT-CATEGORY.                           
031600     PERFORM ASSERT-RESULT.                                               
031700                                                                          
031800 TEST-D-PROTOCOL-ZERO.                                                    
031900     MOVE "D - No protocol interactions, worst band"                      
032000         TO WS-TEST-NAME.                                                 
032100     PERFORM RESET-BASELINE-WALLET.                                       
032200     MOVE 0 TO WM-PROTOCOL-TXNS.                                          
032300     PERFORM RUN-SCORE-LOGIC.                                             
032400     MOVE 290 TO WS-EXPECT-SCORE.                                         
032500     MOVE WS-CAT-NAME(2) TO WS-EXPECT-CATEGORY.                           
032600     PERFORM ASSERT-RESULT.                                               
032700                                                                          
032800 TEST-E-FAILURE-RATE-MAX.                                                 
032900     MOVE "E - Every transaction failed, worst band"                      
033000         TO WS-TEST-NAME.                                                 
033100     PERFORM RESET-BASELINE-WALLET.                                       
033200     MOVE 100 TO WM-FAILED-TXNS.                                          
033300     PERFORM RUN-SCORE-LOGIC.                                             
033400     MOVE 165 TO WS-EXPECT-SCORE.                                         
033500     MOVE WS-CAT-NAME(1) TO WS-EXPECT-CATEGORY.                           
033600     PERFORM ASSERT-RESULT.                                               
033700                                                                          
033800 TEST-F-DIVERSITY-ZERO.                                                   
033900     MOVE "F - No counterparties, worst band"                             
034000         TO WS-TEST-NAME.                                                 
034100     PERFORM RESET-BASELINE-WALLET.                                       
034200     MOVE 0 TO WM-UNIQUE-COUNTERPARTS.                                    
034300     PERFORM RUN-SCORE-LOGIC.                                             
034400     MOVE 160 TO WS-EXPECT-SCORE.                                         
034500     MOVE WS-CAT-NAME(1) TO WS-EXPECT-CATEGORY.                           
034600     PERFORM ASSERT-RESULT.                                               
034700                                                                          
034800*    Stretching the time span also recomputes WK-TXN-FREQUENCY            
034900*    (100 txns over 400 days is 0.25/day, the ">= 0.1" band,              
035000*    not the baseline's ">= 1.0" band) - frequency moves off              
035100*    its best score along with recency.  Same CR-0412 finding             
035200*    as TEST-B above; the old expected value of 110 left                  
035300*    frequency at the baseline by mistake.                                
035400 TEST-G-RECENCY-MAX.                                                      
035500     MOVE "G - Over a year inactive, worst band"                          
035600         TO WS-TEST-NAME.                                                 
035700     PERFORM RESET-BASELINE-WALLET.                                       
035800     MOVE 400.00 TO WM-TIME-SPAN-DAYS.                                    
035900     PERFORM RUN-SCORE-LOGIC.                                             
036000     MOVE 155 TO WS-EXPECT-SCORE.                                         
036100     MOVE WS-CAT-NAME(1) TO WS-EXPECT-CATEGORY.                           
036200     PERFORM ASSERT-RESULT.                                               
036300                                                                          
036400*    Balance equal to volume gives a ratio of 1.0, over the               
036500*    0.1 threshold - the -0.10 adjustment applies (CR-0126                
036600*    regression: this used to go negative and wrap unsigned).             
036700 TEST-H-BALANCE-RATIO-CLAMP.                                              
036800     MOVE "H - Balance/volume ratio over 0.1, clamp holds"                
036900         TO WS-TEST-NAME.                                                 
037000     PERFORM RESET-BASELINE-WALLET.                                       
037100     MOVE 100.000000 TO WM-TOTAL-VALUE-ETH.                               
037200     MOVE 100.000000 TO WM-BALANCE-ETH.                                   
037300     PERFORM RUN-SCORE-LOGIC.                                             
037400     MOVE 77 TO WS-EXPECT-SCORE.                                          
037500     MOVE WS-CAT-NAME(1) TO WS-EXPECT-CATEGORY.                           
037600     PERFORM ASSERT-RESULT.                                               
