000100*================================================================         
000200* COPYBOOK:   RISKWORK.cpy                                                
000300* DESCRIPTION: Shared working storage for the seven component             
000400*              risk scores and their fixed weights.  COPYed into          
000500*              WR-SCORE (the batch scorer) and WR-EXPLAIN (the            
000600*              on-request explanation program) so both compute            
000700*              the weighted combination the same way.                     
000800* AUTHOR:     D. OKEKE (CREDIT RISK SYSTEMS)                              
000900*----------------------------------------------------------------         
001000* CHANGE LOG                                                              
001100* 03/18/91 DRO CR-0118 INITIAL LAYOUT                                     
001200* 09/02/93 LMT CR-0241 ADDED WK-SCORE-BALANCE-RAW FOR THE                 
001300*                      BALANCE ADJUSTMENT CLAMP (SIGNED WORK              
001400*                      FIELD - RAW ADJUSTMENT CAN GO NEGATIVE)            
001500* 11/14/97 WPK CR-0390 WIDENED WK-BAL-TO-VOL-RATIO, LOW-VOLUME            
001600*                      WALLETS WERE OVERFLOWING 9(05)V9(04)               
001700*================================================================         
001800 01  WK-COMPONENT-SCORES.                                                 
001900     05  WK-SCORE-VOLUME         PIC 9V9(04).                             
002000     05  WK-SCORE-FREQUENCY      PIC 9V9(04).                             
002100     05  WK-SCORE-PROTOCOL       PIC 9V9(04).                             
002200     05  WK-SCORE-BALANCE        PIC 9V9(04).                             
002300     05  WK-SCORE-FAILURE        PIC 9V9(04).                             
002400     05  WK-SCORE-DIVERSITY      PIC 9V9(04).                             
002500     05  WK-SCORE-RECENCY        PIC 9V9(04).                             
002600     05  FILLER                  PIC X(02).                               
002700                                                                          
002800 01  WK-SCORE-BALANCE-RAW        PIC S9V9(04).                            
002900                                                                          
003000 01  WK-COMPONENT-WEIGHTS.                                                
003100     05  WK-WEIGHT-VOLUME        PIC 9V99 VALUE 0.20.                     
003200     05  WK-WEIGHT-FREQUENCY     PIC 9V99 VALUE 0.15.                     
003300     05  WK-WEIGHT-PROTOCOL      PIC 9V99 VALUE 0.25.                     
003400     05  WK-WEIGHT-BALANCE       PIC 9V99 VALUE 0.15.                     
003500     05  WK-WEIGHT-FAILURE       PIC 9V99 VALUE 0.10.                     
003600     05  WK-WEIGHT-DIVERSITY     PIC 9V99 VALUE 0.10.                     
003700     05  WK-WEIGHT-RECENCY       PIC 9V99 VALUE 0.05.                     
003800     05  FILLER                  PIC X(02).                               
003900                                                                          
004000 01  WK-DERIVED-METRICS.                                                  
004100     05  WK-VOLUME-ETH           PIC 9(09)V9(06).                         
004200     05  WK-FAIL-RATE            PIC 9(01)V9(04).                         
004300     05  WK-TXN-FREQUENCY        PIC 9(05)V9(04).                         
004400     05  WK-AVG-TXN-VALUE        PIC 9(09)V9(06).                         
004500     05  WK-BAL-TO-VOL-RATIO     PIC 9(07)V9(04).                         
004600     05  FILLER                  PIC X(02).                               
004700                                                                          
004800 01  WK-WEIGHTED-TOTAL           PIC 9(01)V9(06).                         
004900 01  WK-RAW-SCORE-X1000          PIC 9(04)V9(06).                         
