000100*================================================================         
000200* COPYBOOK:   RISKREC.cpy                                                 
000300* DESCRIPTION: Record layout for the RISK-RESULTS output file.            
000400*              One row per wallet scored by WR-SCORE, carrying            
000500*              the final 0-1000 score, its risk category text,            
000600*              and the source metrics the score was built from            
000700*              (copied straight through for the credit desk's             
000800*              downstream review tools).                                  
000900* AUTHOR:     D. OKEKE (CREDIT RISK SYSTEMS)                              
001000*----------------------------------------------------------------         
001100* CHANGE LOG                                                              
001200* 03/11/91 DRO CR-0118 INITIAL LAYOUT                                     
001300* 09/02/93 LMT CR-0241 ADDED RR-TXN-FREQUENCY, RR-FAIL-RATE               
001400*================================================================         
001500 01  RR-RISK-RESULT-REC.                                                  
001600     05  RR-WALLET-ID            PIC X(42).                               
001700     05  RR-RISK-SCORE           PIC 9(04).                               
001800     05  RR-RISK-CATEGORY        PIC X(25).                               
001900     05  RR-TOTAL-TXNS           PIC 9(07).                               
002000     05  RR-PROTOCOL-TXNS        PIC 9(07).                               
002100     05  RR-BALANCE-ETH          PIC 9(09)V9(06).                         
002200     05  RR-VOLUME-ETH           PIC 9(09)V9(06).                         
002300     05  RR-TXN-FREQUENCY        PIC 9(05)V9(04).                         
002400     05  RR-FAIL-RATE            PIC 9(01)V9(04).                         
002500     05  RR-UNIQUE-CPTYS         PIC 9(07).                               
002600     05  RR-ERROR-MSG            PIC X(40).                               
002700     05  FILLER                  PIC X(02).                               
