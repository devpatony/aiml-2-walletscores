000100*================================================================         
000200* COPYBOOK:   WALLETREC.cpy                                               
000300* DESCRIPTION: Record layout for the WALLET-METRICS extract file.         
000400*              One row per wallet address, produced by the                
000500*              on-chain extraction job upstream of this system.           
000600*              Fields WM-TOTAL-VALUE-ETH and WM-BALANCE-ETH carry         
000700*              six decimal places (wei-level precision truncated          
000800*              at micro-ETH).  WM-ERROR-FLAG marks rows the               
000900*              extractor could not complete - WR-SCORE passes             
001000*              these straight through with a sentinel score               
001100*              instead of attempting to rate them.                        
001200* AUTHOR:     D. OKEKE (CREDIT RISK SYSTEMS)                              
001300*----------------------------------------------------------------         
001400* CHANGE LOG                                                              
001500* 03/11/91 DRO CR-0118 INITIAL LAYOUT                                     
001600* 09/02/93 LMT CR-0241 WIDENED WM-TIME-SPAN-DAYS TO 9(05)V9(02)           
001700*================================================================         
001800 01  WM-WALLET-METRICS-REC.                                               
001900     05  WM-WALLET-ID            PIC X(42).                               
002000     05  WM-TOTAL-TXNS           PIC 9(07).                               
002100     05  WM-FAILED-TXNS          PIC 9(07).                               
002200     05  WM-TOTAL-VALUE-ETH      PIC 9(09)V9(06).                         
002300     05  WM-UNIQUE-COUNTERPARTS  PIC 9(07).                               
002400     05  WM-TIME-SPAN-DAYS       PIC 9(05)V9(02).                         
002500     05  WM-PROTOCOL-TXNS        PIC 9(07).                               
002600     05  WM-BALANCE-ETH          PIC 9(09)V9(06).                         
002700     05  WM-ERROR-FLAG           PIC X(01).                               
002800         88  WM-EXTRACT-FAILED       VALUE "E".                           
002900         88  WM-EXTRACT-OK           VALUE " ".                           
003000     05  WM-ERROR-MSG            PIC X(40).                               
003100     05  FILLER                  PIC X(02).                               
